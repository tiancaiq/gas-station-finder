000100******************************************************************
000200*                                                                *
000300*  SLZIPTXT.CBL                                                  *
000400*  FREE-TEXT FILE FOR ZIP EXTRACT - SELECT CLAUSE                *
000500*                                                                *
000600*  Any free text scanned by zip-code-extractor for 5-digit       *
000700*  ZIP codes.                                                    *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1997-03-05 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT ZIPTEXT-FILE
001400            ASSIGN TO "ZIPTEXT"
001500            ORGANIZATION IS LINE SEQUENTIAL.
