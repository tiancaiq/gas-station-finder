000100******************************************************************
000200*                                                                *
000300*  PLCNTRLT.CBL                                                  *
000400*  CONTROL-TOTAL MESSAGE - SHARED PARAGRAPH LIBRARY MEMBER       *
000500*                                                                *
000600*  COPY'd by all four Fuel Advisor batch programs at the end     *
000700*  of their PROCEDURE DIVISION so every run closes with one      *
000800*  "Wrote n ... to ..." control-total line, same as this         *
000900*  shop's other batch reports.  Calling program must set         *
001000*  CT-COUNT, CT-NOUN and CT-FILE-NAME before                     *
001100*  PERFORMing 9000-PRINT-CONTROL-TOTAL.                          *
001200*                                                                *
001300*  MAINTENANCE.                                                  *
001400*   1996-04-22 RKF  ORIGINAL PARAGRAPH LIBRARY MEMBER.           *
001500*   2003-11-03 CLT  HEADER NOTE REWORDED, NO FUNCTIONAL CHANGE.  *
001600*                                                                *
001700******************************************************************
001800 9000-PRINT-CONTROL-TOTAL.
001900
002000     MOVE CT-COUNT           TO CT-COUNT-EDIT
002100     STRING "WROTE " DELIMITED BY SIZE
002200            CT-COUNT-EDIT    DELIMITED BY SIZE
002300            " "              DELIMITED BY SIZE
002400            CT-NOUN          DELIMITED BY SIZE
002500            " TO "           DELIMITED BY SIZE
002600            CT-FILE-NAME     DELIMITED BY SIZE
002700            INTO CT-MESSAGE
002800     DISPLAY CT-MESSAGE.
002900
003000 9000-EXIT.
003100     EXIT.
