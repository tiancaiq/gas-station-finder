000100******************************************************************
000200*                                                                *
000300*  WSCNTRLT.CBL                                                  *
000400*  CONTROL-TOTAL WORK AREA - PAIRS WITH PLCNTRLT.CBL             *
000500*                                                                *
000600*  COPY'd into WORKING-STORAGE by every program that also        *
000700*  COPYs PLCNTRLT.CBL into its PROCEDURE DIVISION.               *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1996-04-22 RKF  ORIGINAL WORK AREA FOR CONTROL-TOTAL         *
001100*                   PARAGRAPH LIBRARY MEMBER.                    *
001200*                                                                *
001300******************************************************************
001400 01  CT-COUNT                    PIC S9(7) COMP.
001500 01  CT-COUNT-EDIT                PIC ZZZZZZ9.
001600 01  CT-NOUN                     PIC X(30).
001700 01  CT-FILE-NAME                PIC X(30).
001800 01  CT-MESSAGE                  PIC X(80).
