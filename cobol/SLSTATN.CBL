000100******************************************************************
000200*                                                                *
000300*  SLSTATN.CBL                                                   *
000400*  STATION MASTER FILE - SELECT CLAUSE                           *
000500*                                                                *
000600*  Station-file is read by fuel-advisor-engine and written       *
000700*  (appended to) by station-listing-parser.                      *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1996-04-02 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT STATION-FILE
001400            ASSIGN TO "STATNMST"
001500            ORGANIZATION IS LINE SEQUENTIAL.
