000100******************************************************************
000200*                                                                *
000300*  FDRESULT.CBL                                                  *
000400*  RECOMMENDATION RESULT RECORD                                  *
000500*                                                                *
000600*  One record per recommended station, in priority order,        *
000700*  with the plain-English "why" explanation for the driver.      *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1996-04-09 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001100*   1996-11-02 RKF  ADDED RES-NEARBY PER AMENITY DISPLAY         *
001200*                   ENHANCEMENT REQUEST #121.                    *
001300*   1999-08-20 CLT  Y2K REVIEW - NO DATE FIELDS HERE, N/A.       *
001400*                                                                *
001500******************************************************************
001600 FD  RESULT-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  RESULT-RECORD.
002000     05  RES-ID                  PIC X(20).
002100     05  RES-NAME                PIC X(40).
002200     05  RES-BRAND               PIC X(20).
002300     05  RES-PRICE               PIC Z(3)9.99.
002400     05  RES-DISTANCE            PIC 9(4).999.
002500     05  RES-IS-OPEN             PIC X.
002600     05  RES-WHY                 PIC X(100).
002700     05  RES-NEARBY              PIC X(60).
002800     05  RES-LATITUDE            PIC -(3)9.9(6).
002900     05  RES-LONGITUDE           PIC -(3)9.9(6).
003000     05  FILLER                  PIC X(10).
