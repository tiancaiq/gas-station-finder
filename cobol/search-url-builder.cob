000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SEARCH-URL-BUILDER.
000300 AUTHOR.        R. K. FRERKING.
000400 INSTALLATION.  ACCU-FUEL DATA SYSTEMS, INC.
000500 DATE-WRITTEN.  03-12-1997.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  SEARCH-URL-BUILDER                                           *
001100*                                                                *
001200*  Last step of the ZIP pipeline.  Reads the ZIP list that      *
001300*  ZIP-CODE-EXTRACTOR wrote (or one somebody typed up by hand -  *
001400*  either way blank lines and "#" comment lines are skipped),   *
001500*  pulls the first bounded 5-digit ZIP off each remaining line,  *
001600*  drops duplicates, puts the survivors in ascending order,      *
001700*  and writes one GasBuddy search URL per ZIP for whatever       *
001800*  downstream job actually fetches the pages.                   *
001900*                                                                *
002000*  CHANGE LOG.                                                   *
002100*   DATE       INIT DESCRIPTION                                  *
002200*   ---------- ---- -----------------------------------------    *
002300*   1997-03-12 RKF  ORIGINAL PROGRAM FOR FUEL ADVISOR PROJECT.   *
002400*   1997-03-12 RKF  "#" COMMENT LINES SKIPPED PER TR #1266.      *
002500*   1997-09-02 CLT  ONLY THE FIRST ZIP ON A LINE IS TAKEN -      *
002600*                   TRAILING DIGIT RUNS NOW IGNORED - TR #1310.  *
002700*   1998-11-30 DWS  Y2K REVIEW.  NO TWO-DIGIT YEARS STORED ON    *
002800*                   ANY RECORD OR WORK FIELD IN THIS PROGRAM.    *
002900*                   NO CHANGES REQUIRED.  SIGNED OFF DWS.        *
003000*   1999-04-07 JMP  maxAge PARAMETER ADDED TO THE URL TEMPLATE   *
003100*                   PER MKTG REQUEST #0211.                     *
003200*   2002-06-21 DWS  DEDUP TABLE LIMIT RAISED FROM 500 TO 2000    *
003300*                   ZIPS, SAME AS ZIP-CODE-EXTRACTOR - TR #1688. *
003400*                                                                *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     COPY "SLZIPLST.CBL".
004500     COPY "SLURLOUT.CBL".
004600
004700     SELECT ZIP-RAW-FILE
004800            ASSIGN TO "ZIPRAW2"
004900            ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT ZIP-SORTED-FILE
005200            ASSIGN TO "ZIPSRTD"
005300            ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT SORT-WORK-FILE
005600            ASSIGN TO "SORTWK1".
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000     COPY "FDZIPLST.CBL".
006100     COPY "FDURLOUT.CBL".
006200
006300 FD  ZIP-RAW-FILE
006400     LABEL RECORDS ARE STANDARD.
006500
006600 01  ZIP-RAW-RECORD.
006700     05  ZR-ZIP-CODE                 PIC X(05).
006800     05  FILLER                      PIC X(75).
006900
007000 FD  ZIP-SORTED-FILE
007100     LABEL RECORDS ARE STANDARD.
007200
007300 01  ZIP-SORTED-RECORD.
007400     05  XZ-ZIP-CODE                 PIC X(05).
007500     05  FILLER                      PIC X(75).
007600
007700 SD  SORT-WORK-FILE.
007800
007900 01  ZS-ZIP-SORT-RECORD.
008000     05  ZS-ZIP-CODE                 PIC X(05).
008100     05  FILLER                      PIC X(75).
008200
008300 WORKING-STORAGE SECTION.
008400
008500     COPY "WSCNTRLT.CBL".
008600
008700*----------------------------------------------------------------
008800*    SWITCHES
008900*----------------------------------------------------------------
009000 01  W-END-OF-FILE               PIC X.
009100     88  END-OF-FILE             VALUE "Y".
009200
009300 01  W-ZIP-FOUND-THIS-LINE       PIC X.
009400     88  ZIP-FOUND-THIS-LINE     VALUE "Y".
009500
009600 01  W-ZIP-ALREADY-SEEN          PIC X.
009700     88  ZIP-ALREADY-SEEN        VALUE "Y".
009800
009900*----------------------------------------------------------------
010000*    CURRENT INPUT LINE, REDEFINED AS A CHARACTER TABLE SO WE
010100*    CAN TEST EACH POSITION WITHOUT A SCAN FUNCTION
010200*----------------------------------------------------------------
010300 01  WL-CUR-LINE                 PIC X(80).
010400 01  WL-CUR-CHARS REDEFINES WL-CUR-LINE.
010500     05  WL-CUR-CHAR OCCURS 80 TIMES
010600                      PIC X.
010700
010800*----------------------------------------------------------------
010900*    BLANK/COMMENT TEST AND DIGIT-RUN SCAN WORK AREA
011000*----------------------------------------------------------------
011100 01  W-SCAN-IDX                  PIC S9(4) COMP.
011200 01  W-FIRST-IDX                 PIC S9(4) COMP.
011300 01  W-RUN-LEN                   PIC S9(4) COMP.
011400 01  W-RUN-START                 PIC S9(4) COMP.
011500
011600 01  W-CANDIDATE-ZIP              PIC X(05).
011700
011800*----------------------------------------------------------------
011900*    DEDUP TABLE OF ZIPS SEEN SO FAR THIS RUN
012000*----------------------------------------------------------------
012100 01  WC-ZIP-TABLE-COUNT          PIC S9(4) COMP.
012200
012300 01  ZIP-SEEN-TABLE.
012400     05  SEEN-ZIP-ENTRY OCCURS 2000 TIMES
012500                         INDEXED BY SEEN-ZIP-IDX
012600                                  PIC X(05).
012700
012800 01  MAX-ZIP-ENTRIES              PIC S9(4) COMP VALUE 2000.
012900
013000*----------------------------------------------------------------
013100*    OUTPUT SEQUENCE-CHECK WORK AREA, SAME IDIOM AS
013200*    ZIP-CODE-EXTRACTOR (TR #1529)
013300*----------------------------------------------------------------
013400 01  WC-PREV-ZIP                  PIC X(05) VALUE SPACES.
013500 01  WC-PREV-ZIP-NUM REDEFINES WC-PREV-ZIP
013600                               PIC 9(05).
013700 01  WC-CUR-ZIP                   PIC X(05).
013800 01  WC-CUR-ZIP-NUM REDEFINES WC-CUR-ZIP
013900                              PIC 9(05).
014000 01  WC-FIRST-ZIP-READ            PIC X VALUE "Y".
014100     88  FIRST-ZIP-READ           VALUE "Y".
014200
014300 01  W-SEQUENCE-ERROR            PIC X.
014400     88  SEQUENCE-ERROR-FOUND    VALUE "Y".
014500
014600*----------------------------------------------------------------
014700*    SEARCH URL TEMPLATE - MKTG REQUEST #0211 ADDED maxAge
014800*----------------------------------------------------------------
014900 01  WU-URL-PREFIX                PIC X(39)
015000               VALUE "https://www.gasbuddy.com/home?search=".
015100 01  WU-URL-SUFFIX                PIC X(28)
015200               VALUE "&fuel=1&method=all&maxAge=0".
015300
015400 PROCEDURE DIVISION.
015500
015600 0000-MAIN-CONTROL.
015700     PERFORM 0100-OPEN-FILES THRU 0100-EXIT
015800     PERFORM 0200-SCAN-ZIP-LIST THRU 0200-EXIT
015900     PERFORM 0300-SORT-ZIPS THRU 0300-EXIT
016000     PERFORM 0400-WRITE-URLS THRU 0400-EXIT.
016100
016200     MOVE WC-ZIP-TABLE-COUNT  TO CT-COUNT
016300     MOVE "URL(S)"            TO CT-NOUN
016400     MOVE "URLLIST"           TO CT-FILE-NAME
016500     PERFORM 9000-PRINT-CONTROL-TOTAL THRU 9000-EXIT.
016600
016700     IF SEQUENCE-ERROR-FOUND
016800        DISPLAY
016900           "*** URL LIST OUT OF ZIP SEQUENCE - TR #1529".
017000
017100     STOP RUN.
017200
017300*----------------------------------------------------------------
017400*    0100  OPEN THE INPUT ZIP LIST AND THE INTERMEDIATE
017500*    UNSORTED DEDUP WORK FILE
017600*----------------------------------------------------------------
017700 0100-OPEN-FILES.
017800     OPEN INPUT  ZIPLIST-FILE
017900     OPEN OUTPUT ZIP-RAW-FILE.
018000     MOVE ZERO TO WC-ZIP-TABLE-COUNT.
018100 0100-EXIT.
018200     EXIT.
018300
018400*----------------------------------------------------------------
018500*    0200  READ THE ZIP LIST, SKIP BLANK AND "#" COMMENT
018600*    LINES, AND PULL THE FIRST BOUNDED ZIP OFF EACH LINE KEPT
018700*    (RULE U3/U4)
018800*----------------------------------------------------------------
018900 0200-SCAN-ZIP-LIST.
019000     MOVE "N" TO W-END-OF-FILE.
019100     READ ZIPLIST-FILE INTO WL-CUR-LINE
019200         AT END MOVE "Y" TO W-END-OF-FILE.
019300     PERFORM 0210-PROCESS-ONE-LINE THRU 0210-EXIT
019400         UNTIL END-OF-FILE.
019500     CLOSE ZIPLIST-FILE.
019600     CLOSE ZIP-RAW-FILE.
019700 0200-EXIT.
019800     EXIT.
019900
020000 0210-PROCESS-ONE-LINE.
020100     PERFORM 0211-FIND-FIRST-NONBLANK THRU 0211-EXIT.
020200     IF W-FIRST-IDX = ZERO
020300        GO TO 0210-NEXT-LINE.
020400     IF WL-CUR-LINE (W-FIRST-IDX:1) = "#"
020500        GO TO 0210-NEXT-LINE.
020600     PERFORM 0220-FIND-FIRST-ZIP-RUN THRU 0220-EXIT.
020700
020800 0210-NEXT-LINE.
020900     READ ZIPLIST-FILE INTO WL-CUR-LINE
021000         AT END MOVE "Y" TO W-END-OF-FILE.
021100 0210-EXIT.
021200     EXIT.
021300
021400 0211-FIND-FIRST-NONBLANK.
021500     MOVE ZERO TO W-FIRST-IDX.
021600     PERFORM 0212-TEST-ONE-POSITION THRU 0212-EXIT
021700         VARYING W-SCAN-IDX FROM 1 BY 1
021800         UNTIL W-SCAN-IDX > 80
021900            OR W-FIRST-IDX > ZERO.
022000 0211-EXIT.
022100     EXIT.
022200
022300 0212-TEST-ONE-POSITION.
022400     IF WL-CUR-CHAR (W-SCAN-IDX) NOT = SPACE
022500        MOVE W-SCAN-IDX TO W-FIRST-IDX.
022600 0212-EXIT.
022700     EXIT.
022800
022900*----------------------------------------------------------------
023000*    0220  FIRST EXACTLY-5-DIGIT RUN ON THE LINE, BOUNDED BY A
023100*    NON-DIGIT OR THE LINE EDGE - LATER RUNS ON THE SAME LINE
023200*    ARE IGNORED (TR #1310)
023300*----------------------------------------------------------------
023400 0220-FIND-FIRST-ZIP-RUN.
023500     MOVE ZERO TO W-RUN-LEN
023600     MOVE ZERO TO W-RUN-START
023700     MOVE "N" TO W-ZIP-FOUND-THIS-LINE
023800     PERFORM 0221-SCAN-ONE-CHAR THRU 0221-EXIT
023900         VARYING W-SCAN-IDX FROM 1 BY 1
024000         UNTIL W-SCAN-IDX > 80
024100            OR ZIP-FOUND-THIS-LINE.
024200     IF ZIP-FOUND-THIS-LINE
024300        GO TO 0220-EXIT.
024400     IF W-RUN-LEN = 5
024500        PERFORM 0222-CAPTURE-FIRST-ZIP THRU 0222-EXIT.
024600 0220-EXIT.
024700     EXIT.
024800
024900 0221-SCAN-ONE-CHAR.
025000     IF WL-CUR-CHAR (W-SCAN-IDX) NOT NUMERIC
025100        GO TO 0221-NOT-DIGIT.
025200     ADD 1 TO W-RUN-LEN.
025300     IF W-RUN-LEN = 1
025400        MOVE W-SCAN-IDX TO W-RUN-START.
025500     GO TO 0221-EXIT.
025600
025700 0221-NOT-DIGIT.
025800     IF W-RUN-LEN = 5
025900        PERFORM 0222-CAPTURE-FIRST-ZIP THRU 0222-EXIT.
026000     MOVE ZERO TO W-RUN-LEN.
026100 0221-EXIT.
026200     EXIT.
026300
026400 0222-CAPTURE-FIRST-ZIP.
026500     MOVE WL-CUR-LINE (W-RUN-START:5) TO W-CANDIDATE-ZIP
026600     MOVE "Y" TO W-ZIP-FOUND-THIS-LINE
026700     PERFORM 0230-ADD-ZIP-IF-NEW THRU 0230-EXIT.
026800 0222-EXIT.
026900     EXIT.
027000
027100*----------------------------------------------------------------
027200*    0230  ADD THE CANDIDATE ZIP TO THE DEDUP TABLE AND THE
027300*    RAW WORK FILE IF WE HAVE NOT SEEN IT YET THIS RUN
027400*----------------------------------------------------------------
027500 0230-ADD-ZIP-IF-NEW.
027600     MOVE "N" TO W-ZIP-ALREADY-SEEN.
027700     PERFORM 0231-TRY-ONE-SEEN-SLOT THRU 0231-EXIT
027800         VARYING SEEN-ZIP-IDX FROM 1 BY 1
027900         UNTIL SEEN-ZIP-IDX > WC-ZIP-TABLE-COUNT
028000            OR ZIP-ALREADY-SEEN.
028100     IF ZIP-ALREADY-SEEN
028200        GO TO 0230-EXIT.
028300     IF WC-ZIP-TABLE-COUNT >= MAX-ZIP-ENTRIES
028400        GO TO 0230-EXIT.
028500
028600     ADD 1 TO WC-ZIP-TABLE-COUNT
028700     MOVE W-CANDIDATE-ZIP TO SEEN-ZIP-ENTRY (WC-ZIP-TABLE-COUNT).
028800
028900     MOVE SPACES TO ZIP-RAW-RECORD
029000     MOVE W-CANDIDATE-ZIP TO ZR-ZIP-CODE
029100     WRITE ZIP-RAW-RECORD.
029200 0230-EXIT.
029300     EXIT.
029400
029500 0231-TRY-ONE-SEEN-SLOT.
029600     IF SEEN-ZIP-ENTRY (SEEN-ZIP-IDX) = W-CANDIDATE-ZIP
029700        MOVE "Y" TO W-ZIP-ALREADY-SEEN.
029800 0231-EXIT.
029900     EXIT.
030000
030100*----------------------------------------------------------------
030200*    0300  SORT THE DEDUP'D ZIPS INTO ASCENDING ORDER
030300*----------------------------------------------------------------
030400 0300-SORT-ZIPS.
030500     SORT SORT-WORK-FILE
030600         ON ASCENDING KEY ZS-ZIP-CODE
030700         USING ZIP-RAW-FILE
030800         GIVING ZIP-SORTED-FILE.
030900 0300-EXIT.
031000     EXIT.
031100
031200*----------------------------------------------------------------
031300*    0400  BUILD AND WRITE ONE TEMPLATED SEARCH URL PER SORTED
031400*    ZIP, THEN VERIFY THE SORT UTILITY LEFT THEM IN ORDER
031500*    (TR #1529)
031600*----------------------------------------------------------------
031700 0400-WRITE-URLS.
031800     MOVE "N" TO W-SEQUENCE-ERROR.
031900     MOVE SPACES TO WC-PREV-ZIP.
032000     MOVE "Y" TO WC-FIRST-ZIP-READ.
032100     OPEN INPUT  ZIP-SORTED-FILE.
032200     OPEN OUTPUT URLOUT-FILE.
032300     MOVE "N" TO W-END-OF-FILE.
032400     READ ZIP-SORTED-FILE
032500         AT END MOVE "Y" TO W-END-OF-FILE.
032600     PERFORM 0410-WRITE-ONE-URL THRU 0410-EXIT
032700         UNTIL END-OF-FILE.
032800     CLOSE ZIP-SORTED-FILE.
032900     CLOSE URLOUT-FILE.
033000 0400-EXIT.
033100     EXIT.
033200
033300 0410-WRITE-ONE-URL.
033400     MOVE XZ-ZIP-CODE TO WC-CUR-ZIP.
033500     IF NOT FIRST-ZIP-READ
033600        IF WC-CUR-ZIP-NUM < WC-PREV-ZIP-NUM
033700           MOVE "Y" TO W-SEQUENCE-ERROR.
033800     MOVE "N" TO WC-FIRST-ZIP-READ.
033900     MOVE WC-CUR-ZIP TO WC-PREV-ZIP.
034000
034100     MOVE SPACES TO URLOUT-RECORD
034200     STRING WU-URL-PREFIX  DELIMITED BY SIZE
034300            XZ-ZIP-CODE    DELIMITED BY SIZE
034400            WU-URL-SUFFIX  DELIMITED BY SIZE
034500            INTO URL-LINE
034600     WRITE URLOUT-RECORD.
034700
034800     READ ZIP-SORTED-FILE
034900         AT END MOVE "Y" TO W-END-OF-FILE.
035000 0410-EXIT.
035100     EXIT.
035200
035300     COPY "PLCNTRLT.CBL".
