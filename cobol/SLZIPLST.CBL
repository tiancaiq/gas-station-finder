000100******************************************************************
000200*                                                                *
000300*  SLZIPLST.CBL                                                  *
000400*  ZIP LIST FILE - SELECT CLAUSE                                 *
000500*                                                                *
000600*  Written by zip-code-extractor, one 5-digit ZIP per line,      *
000700*  ascending; read back by search-url-builder.                   *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1997-03-05 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT ZIPLIST-FILE
001400            ASSIGN TO "ZIPLIST"
001500            ORGANIZATION IS LINE SEQUENTIAL.
