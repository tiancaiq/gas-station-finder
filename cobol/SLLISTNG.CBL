000100******************************************************************
000200*                                                                *
000300*  SLLISTNG.CBL                                                  *
000400*  STATION LISTING TEXT FILE - SELECT CLAUSE                     *
000500*                                                                *
000600*  Scraped markdown-style station listing, free text, read by    *
000700*  station-listing-parser.                                       *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1997-02-11 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT LISTING-FILE
001400            ASSIGN TO "STNLIST"
001500            ORGANIZATION IS LINE SEQUENTIAL.
