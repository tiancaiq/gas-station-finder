000100******************************************************************
000200*                                                                *
000300*  FDURLOUT.CBL                                                  *
000400*  SEARCH URL RECORD                                             *
000500*                                                                *
000600*  One templated gas-search URL per ZIP code, written by         *
000700*  search-url-builder.                                           *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1997-03-12 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001100*                                                                *
001200******************************************************************
001300 FD  URLOUT-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  URLOUT-RECORD.
001700     05  URL-LINE                PIC X(80).
001800     05  FILLER                  PIC X(20).
