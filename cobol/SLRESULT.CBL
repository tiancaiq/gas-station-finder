000100******************************************************************
000200*                                                                *
000300*  SLRESULT.CBL                                                  *
000400*  RECOMMENDATION RESULT FILE - SELECT CLAUSE                    *
000500*                                                                *
000600*  Output of fuel-advisor-engine; one record per recommended     *
000700*  station, already in priority order.                           *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1996-04-09 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT RESULT-FILE
001400            ASSIGN TO "FUELRES"
001500            ORGANIZATION IS LINE SEQUENTIAL.
