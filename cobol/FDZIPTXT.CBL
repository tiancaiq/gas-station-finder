000100******************************************************************
000200*                                                                *
000300*  FDZIPTXT.CBL                                                  *
000400*  FREE-TEXT RECORD FOR ZIP EXTRACT                              *
000500*                                                                *
000600*  Free-form text, one line per record, scanned by               *
000700*  zip-code-extractor for 5-digit ZIP codes.                     *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1997-03-05 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001100*                                                                *
001200******************************************************************
001300 FD  ZIPTEXT-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  ZIPTEXT-RECORD                  PIC X(200).
