000100******************************************************************
000200*                                                                *
000300*  FDSTATN.CBL                                                   *
000400*  STATION MASTER RECORD - FUEL ADVISOR SYSTEM                   *
000500*                                                                *
000600*  One record per gas station.  Name, address and posted price   *
000700*  are carried as scraped text (station-listing-parser writes    *
000800*  this file); fuel-advisor-engine parses the price text and     *
000900*  validates the coordinates at read time.                       *
001000*                                                                *
001100*  MAINTENANCE.                                                  *
001200*   1996-04-02 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001300*   1998-11-09 RKF  WIDENED STN-ADDRESS TO X(60), METRO ADDR.    *
001400*   1999-08-20 CLT  Y2K REVIEW - NO DATE FIELDS HERE, N/A.       *
001500*                                                                *
001600******************************************************************
001700 FD  STATION-FILE
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  STATION-RECORD.
002100     05  STN-NAME                PIC X(40).
002200     05  STN-ADDRESS             PIC X(60).
002300     05  STN-PRICE-TEXT          PIC X(10).
002400     05  STN-LATITUDE            PIC S9(3)V9(6).
002500     05  STN-LONGITUDE           PIC S9(3)V9(6).
002600     05  FILLER                  PIC X(12).
