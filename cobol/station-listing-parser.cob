000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STATION-LISTING-PARSER.
000300 AUTHOR.        R. K. FRERKING.
000400 INSTALLATION.  ACCU-FUEL DATA SYSTEMS, INC.
000500 DATE-WRITTEN.  02-11-1997.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  STATION-LISTING-PARSER                                       *
001100*                                                                *
001200*  Scans a scraped markdown-style gas-station listing file and   *
001300*  builds (appends to) the station master that                   *
001400*  FUEL-ADVISOR-ENGINE later reads.  Finds the "## Regular Gas"  *
001500*  section, peels off one station per "### " heading, captures   *
001600*  the first dollar price line and the first "City, ST" line as  *
001700*  the address, and stops at the "* * *" section marker.        *
001800*                                                                *
001900*  CHANGE LOG.                                                   *
002000*   DATE       INIT DESCRIPTION                                  *
002100*   ---------- ---- -----------------------------------------    *
002200*   1997-02-11 RKF  ORIGINAL PROGRAM.                            *
002300*   1997-02-11 RKF  NAME TAKEN FROM FIRST [...] BRACKET, ELSE    *
002400*                   HEADING TEXT LESS THE "### " MARKER.        *
002500*   1997-05-19 CLT  ADDRESS CAPTURE RESTRICTED TO FIRST MATCH    *
002600*                   ONLY - TR #1288, DOUBLE-CAPTURED ADDRESSES   *
002700*                   ON RE-RUN OF SAME FILE.                      *
002800*   1998-01-30 JMP  PRICE LINE MUST MATCH EXACTLY, NOTHING ELSE  *
002900*                   ON THE LINE, OR SKIP - TR #1347.             *
003000*   1998-11-30 DWS  Y2K REVIEW.  NO TWO-DIGIT YEARS STORED ON    *
003100*                   ANY RECORD OR WORK FIELD IN THIS PROGRAM.    *
003200*                   NO CHANGES REQUIRED.  SIGNED OFF DWS.        *
003300*   2000-06-08 JMP  STATION MASTER NOW OPENED EXTEND SO REPEATED *
003400*                   RUNS OVER SEVERAL LISTING FILES ACCUMULATE   *
003500*                   IN FILE-NAME ORDER - TR #1541.               *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     COPY "SLLISTNG.CBL".
004700     COPY "SLSTATN.CBL".
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100     COPY "FDLISTNG.CBL".
005200     COPY "FDSTATN.CBL".
005300 WORKING-STORAGE SECTION.
005400
005500     COPY "WSCNTRLT.CBL".
005600
005700*----------------------------------------------------------------
005800*    SWITCHES
005900*----------------------------------------------------------------
006000 01  W-END-OF-FILE               PIC X.
006100     88  END-OF-FILE             VALUE "Y".
006200
006300 01  W-SCAN-STOPPED              PIC X VALUE "N".
006400     88  SCAN-STOPPED            VALUE "Y".
006500
006600 01  W-SECTION-ARMED             PIC X VALUE "N".
006700     88  SECTION-ARMED           VALUE "Y".
006800
006900 01  WL-STATION-OPEN             PIC X VALUE "N".
007000     88  STATION-OPEN            VALUE "Y".
007100
007200 01  WL-HAVE-PRICE               PIC X.
007300     88  HAVE-PRICE              VALUE "Y".
007400
007500 01  WL-HAVE-ADDRESS             PIC X.
007600     88  HAVE-ADDRESS            VALUE "Y".
007700
007800 01  WL-HAVE-PREV-LINE           PIC X VALUE "N".
007900     88  HAVE-PREV-LINE          VALUE "Y".
008000
008100 01  W-LINE-IS-BAD               PIC X.
008200     88  LINE-IS-BAD             VALUE "Y".
008300
008400 01  W-LINE-IS-PRICE             PIC X.
008500     88  LINE-IS-PRICE           VALUE "Y".
008600
008700 01  W-LINE-IS-ADDRESS           PIC X.
008800     88  LINE-IS-ADDRESS         VALUE "Y".
008900
009000*----------------------------------------------------------------
009100*    CURRENT AND PREVIOUS LINE WORK AREAS
009200*----------------------------------------------------------------
009300 01  WL-CUR-LINE                 PIC X(200).
009400 01  WL-CUR-CHARS REDEFINES WL-CUR-LINE.
009500     05  WL-CUR-CHAR OCCURS 200 TIMES
009600                      PIC X.
009700 01  WL-TRIMMED-LINE             PIC X(200).
009800 01  WL-TRIMMED-CHARS REDEFINES WL-TRIMMED-LINE.
009900     05  WL-TRIMMED-CHAR OCCURS 200 TIMES
010000                          PIC X.
010100 01  WL-PREV-LINE                PIC X(200).
010200 01  WL-START-IDX                PIC S9(4) COMP.
010300 01  WL-END-IDX                  PIC S9(4) COMP.
010400 01  WL-TRIM-LEN                 PIC S9(4) COMP.
010500 01  W-SCAN-IDX                  PIC S9(4) COMP.
010600 01  W-CHAR-COUNT                PIC S9(4) COMP.
010700 01  W-ONE-CHAR                  PIC X.
010800 01  W-BRACKET-START             PIC S9(4) COMP.
010900 01  W-BRACKET-END                PIC S9(4) COMP.
011000 01  W-COMMA-IDX                  PIC S9(4) COMP.
011100
011200*----------------------------------------------------------------
011300*    ALPHABET USED TO RECOGNIZE UPPERCASE STATE ABBREVIATIONS
011400*    AND LOWERCASE/UPPERCASE LETTERS FOR THE CITY-LINE TEST
011500*----------------------------------------------------------------
011600 01  WS-UPPER-ALPHABET           PIC X(26)
011700                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011800 01  WS-UPPER-ALPHA-CHARS REDEFINES WS-UPPER-ALPHABET.
011900     05  WS-UPPER-ALPHA-CHAR OCCURS 26 TIMES
012000                               PIC X.
012100 01  WS-LOWER-ALPHABET           PIC X(26)
012200                     VALUE "abcdefghijklmnopqrstuvwxyz".
012300 01  WS-LOWER-ALPHA-CHARS REDEFINES WS-LOWER-ALPHABET.
012400     05  WS-LOWER-ALPHA-CHAR OCCURS 26 TIMES
012500                               PIC X.
012600
012700*----------------------------------------------------------------
012800*    STATION BEING BUILT
012900*----------------------------------------------------------------
013000 01  WL-CUR-NAME                 PIC X(40).
013100 01  WL-CUR-ADDRESS              PIC X(60).
013200 01  WL-CUR-PRICE                PIC X(10).
013300
013400 01  W-TALLY-IDX                 PIC S9(4) COMP.
013500 01  W-IS-LETTER                 PIC X.
013600     88  IS-LETTER               VALUE "Y".
013700
013800 01  WR-RESULT-COUNT             PIC S9(5) COMP.
013900 PROCEDURE DIVISION.
014000
014100 0000-MAIN-CONTROL.
014200     PERFORM 0100-OPEN-FILES-AND-INIT THRU 0100-EXIT.
014300     PERFORM 0200-SCAN-LISTING-FILE THRU 0200-EXIT.
014400     IF STATION-OPEN
014500        PERFORM 0260-EMIT-STATION THRU 0260-EXIT.
014600     CLOSE LISTING-FILE.
014700     CLOSE STATION-FILE.
014800
014900     MOVE WR-RESULT-COUNT     TO CT-COUNT
015000     MOVE "STATION(S)"        TO CT-NOUN
015100     MOVE "STATNMST"          TO CT-FILE-NAME
015200     PERFORM 9000-PRINT-CONTROL-TOTAL THRU 9000-EXIT.
015300     STOP RUN.
015400
015500*----------------------------------------------------------------
015600*    0100  OPEN FILES - STATION MASTER OPENED EXTEND SO SEVERAL
015700*    RUNS OVER SEVERAL LISTING FILES ACCUMULATE (SEE LOG)
015800*----------------------------------------------------------------
015900 0100-OPEN-FILES-AND-INIT.
016000     OPEN INPUT  LISTING-FILE
016100     OPEN EXTEND STATION-FILE.
016200     MOVE ZERO TO WR-RESULT-COUNT.
016300     MOVE "N" TO W-END-OF-FILE.
016400     MOVE "N" TO W-SCAN-STOPPED.
016500     MOVE "N" TO W-SECTION-ARMED.
016600     MOVE "N" TO WL-STATION-OPEN.
016700     MOVE "N" TO WL-HAVE-PREV-LINE.
016800 0100-EXIT.
016900     EXIT.
017000
017100*----------------------------------------------------------------
017200*    0200  READ-NEXT LOOP OVER THE LISTING TEXT - SAME READ-
017300*    UNTIL-END-OF-FILE IDIOM USED THROUGHOUT THIS SHOP'S BATCH
017400*    REPORTS.
017500*----------------------------------------------------------------
017600 0200-SCAN-LISTING-FILE.
017700     READ LISTING-FILE
017800         AT END MOVE "Y" TO W-END-OF-FILE.
017900     PERFORM 0210-PROCESS-ONE-LINE THRU 0210-EXIT
018000         UNTIL END-OF-FILE
018100            OR SCAN-STOPPED.
018200 0200-EXIT.
018300     EXIT.
018400
018500 0210-PROCESS-ONE-LINE.
018600     PERFORM 0211-TRIM-CUR-LINE THRU 0211-EXIT.
018700     IF WL-TRIM-LEN = ZERO
018800        GO TO 0219-READ-NEXT-LINE.
018900
019000     IF SECTION-ARMED
019100        PERFORM 0212-CHECK-DISARM THRU 0212-EXIT.
019200     IF SCAN-STOPPED
019300        GO TO 0210-EXIT.
019400
019500     IF NOT SECTION-ARMED
019600        PERFORM 0213-CHECK-ARM THRU 0213-EXIT.
019700
019800     IF SECTION-ARMED
019900        IF WL-TRIM-LEN >= 4 AND WL-TRIMMED-LINE (1:4) = "### "
020000           PERFORM 0230-START-NEW-STATION THRU 0230-EXIT.
020100
020200     IF SECTION-ARMED AND STATION-OPEN AND NOT HAVE-PRICE
020300        PERFORM 0240-TEST-PRICE-LINE THRU 0240-EXIT
020400        IF LINE-IS-PRICE
020500           PERFORM 0241-CAPTURE-PRICE THRU 0241-EXIT.
020600
020700     IF SECTION-ARMED AND STATION-OPEN AND NOT HAVE-ADDRESS
020800                      AND HAVE-PREV-LINE
020900        PERFORM 0250-TEST-ADDRESS-LINE THRU 0250-EXIT
021000        IF LINE-IS-ADDRESS
021100           PERFORM 0251-CAPTURE-ADDRESS THRU 0251-EXIT.
021200
021300     MOVE WL-TRIMMED-LINE TO WL-PREV-LINE.
021400     MOVE "Y" TO WL-HAVE-PREV-LINE.
021500 0219-READ-NEXT-LINE.
021600     READ LISTING-FILE
021700         AT END MOVE "Y" TO W-END-OF-FILE.
021800 0210-EXIT.
021900     EXIT.
022000
022100*----------------------------------------------------------------
022200*    0211  LEFT/RIGHT TRIM THE RAW LINE INTO WL-TRIMMED-LINE
022300*----------------------------------------------------------------
022400 0211-TRIM-CUR-LINE.
022500     MOVE LISTING-RECORD TO WL-CUR-LINE.
022600     MOVE SPACES TO WL-TRIMMED-LINE.
022700     MOVE ZERO TO WL-START-IDX WL-END-IDX WL-TRIM-LEN.
022800     PERFORM 0211A-FIND-START THRU 0211A-EXIT
022900         VARYING W-SCAN-IDX FROM 1 BY 1
023000         UNTIL W-SCAN-IDX > 200
023100            OR WL-START-IDX > ZERO.
023200     IF WL-START-IDX = ZERO
023300        GO TO 0211-EXIT.
023400     PERFORM 0211B-FIND-END THRU 0211B-EXIT
023500         VARYING W-SCAN-IDX FROM 200 BY -1
023600         UNTIL W-SCAN-IDX < 1
023700            OR WL-END-IDX > ZERO.
023800     COMPUTE WL-TRIM-LEN = WL-END-IDX - WL-START-IDX + 1.
023900     MOVE WL-CUR-LINE (WL-START-IDX:WL-TRIM-LEN)
024000                                       TO WL-TRIMMED-LINE.
024100 0211-EXIT.
024200     EXIT.
024300
024400 0211A-FIND-START.
024500     IF WL-CUR-CHAR (W-SCAN-IDX) NOT = SPACE
024600        MOVE W-SCAN-IDX TO WL-START-IDX.
024700 0211A-EXIT.
024800     EXIT.
024900
025000 0211B-FIND-END.
025100     IF WL-CUR-CHAR (W-SCAN-IDX) NOT = SPACE
025200        MOVE W-SCAN-IDX TO WL-END-IDX.
025300 0211B-EXIT.
025400     EXIT.
025500
025600*----------------------------------------------------------------
025700*    0212  DISARM ON A "* * *" MARKER LINE (THREE ASTERISKS,
025800*    OPTIONAL SPACES BETWEEN, NOTHING ELSE ON THE LINE)
025900*----------------------------------------------------------------
026000 0212-CHECK-DISARM.
026100     MOVE "N" TO W-LINE-IS-BAD.
026200     MOVE ZERO TO W-CHAR-COUNT.
026300     PERFORM 0212A-TEST-ONE-CHAR THRU 0212A-EXIT
026400         VARYING W-SCAN-IDX FROM 1 BY 1
026500         UNTIL W-SCAN-IDX > WL-TRIM-LEN.
026600     IF LINE-IS-BAD
026700        GO TO 0212-EXIT.
026800     IF W-CHAR-COUNT NOT = 3
026900        GO TO 0212-EXIT.
027000     MOVE "Y" TO W-SCAN-STOPPED.
027100 0212-EXIT.
027200     EXIT.
027300
027400 0212A-TEST-ONE-CHAR.
027500     MOVE WL-TRIMMED-CHAR (W-SCAN-IDX) TO W-ONE-CHAR.
027600     IF W-ONE-CHAR = "*"
027700        ADD 1 TO W-CHAR-COUNT
027800        GO TO 0212A-EXIT.
027900     IF W-ONE-CHAR NOT = SPACE
028000        MOVE "Y" TO W-LINE-IS-BAD.
028100 0212A-EXIT.
028200     EXIT.
028300
028400*----------------------------------------------------------------
028500*    0213  ARM SCANNING ON A "## REGULAR GAS" HEADING
028600*----------------------------------------------------------------
028700 0213-CHECK-ARM.
028800     IF WL-TRIM-LEN < 14
028900        GO TO 0213-EXIT.
029000     IF WL-TRIMMED-LINE (1:14) NOT = "## Regular Gas"
029100        GO TO 0213-EXIT.
029200     MOVE "Y" TO W-SECTION-ARMED.
029300 0213-EXIT.
029400     EXIT.
029500
029600*----------------------------------------------------------------
029700*    0230  "### " HEADING - EMIT THE OPEN STATION, START A NEW
029800*    ONE.  NAME FROM THE FIRST [...] BRACKET, ELSE THE HEADING
029900*    TEXT LESS THE "### " MARKER.
030000*----------------------------------------------------------------
030100 0230-START-NEW-STATION.
030200     IF STATION-OPEN
030300        PERFORM 0260-EMIT-STATION THRU 0260-EXIT.
030400
030500     MOVE "Y" TO WL-STATION-OPEN.
030600     MOVE "N" TO WL-HAVE-PRICE.
030700     MOVE "N" TO WL-HAVE-ADDRESS.
030800     MOVE "N/A" TO WL-CUR-ADDRESS.
030900     MOVE "N/A" TO WL-CUR-PRICE.
031000
031100     MOVE ZERO TO W-BRACKET-START W-BRACKET-END.
031200     PERFORM 0231-FIND-OPEN-BRACKET THRU 0231-EXIT
031300         VARYING W-SCAN-IDX FROM 5 BY 1
031400         UNTIL W-SCAN-IDX > WL-TRIM-LEN
031500            OR W-BRACKET-START > ZERO.
031600     IF W-BRACKET-START > ZERO
031700        PERFORM 0232-FIND-CLOSE-BRACKET THRU 0232-EXIT
031800            VARYING W-SCAN-IDX FROM W-BRACKET-START BY 1
031900            UNTIL W-SCAN-IDX > WL-TRIM-LEN
032000               OR W-BRACKET-END > ZERO.
032100     IF W-BRACKET-START > ZERO AND W-BRACKET-END > W-BRACKET-START
032200        MOVE WL-TRIMMED-LINE
032300             (W-BRACKET-START + 1:
032400              W-BRACKET-END - W-BRACKET-START - 1)
032500                                       TO WL-CUR-NAME
032600        GO TO 0230-EXIT.
032700     MOVE SPACES TO WL-CUR-NAME.
032800     IF WL-TRIM-LEN > 4
032900        MOVE WL-TRIMMED-LINE (5:WL-TRIM-LEN - 4) TO WL-CUR-NAME.
033000 0230-EXIT.
033100     EXIT.
033200
033300 0231-FIND-OPEN-BRACKET.
033400     IF WL-TRIMMED-CHAR (W-SCAN-IDX) = "["
033500        MOVE W-SCAN-IDX TO W-BRACKET-START.
033600 0231-EXIT.
033700     EXIT.
033800
033900 0232-FIND-CLOSE-BRACKET.
034000     IF WL-TRIMMED-CHAR (W-SCAN-IDX) = "]"
034100        MOVE W-SCAN-IDX TO W-BRACKET-END.
034200 0232-EXIT.
034300     EXIT.
034400
034500*----------------------------------------------------------------
034600*    0240  TEST FOR A PRICE LINE - "$" DIGITS "." TWO DIGITS,
034700*    AND NOTHING ELSE ON THE (TRIMMED) LINE.  1998-01-30 JMP.
034800*----------------------------------------------------------------
034900 0240-TEST-PRICE-LINE.
035000     MOVE "N" TO W-LINE-IS-PRICE.
035100     IF WL-TRIM-LEN < 5
035200        GO TO 0240-EXIT.
035300     IF WL-TRIMMED-CHAR (1) NOT = "$"
035400        GO TO 0240-EXIT.
035500     IF WL-TRIMMED-CHAR (WL-TRIM-LEN - 2) NOT = "."
035600        GO TO 0240-EXIT.
035700     IF WL-TRIMMED-CHAR (WL-TRIM-LEN - 1) NOT NUMERIC
035800        GO TO 0240-EXIT.
035900     IF WL-TRIMMED-CHAR (WL-TRIM-LEN) NOT NUMERIC
036000        GO TO 0240-EXIT.
036100     MOVE "N" TO W-LINE-IS-BAD.
036200     PERFORM 0240A-TEST-DIGIT-RUN THRU 0240A-EXIT
036300         VARYING W-SCAN-IDX FROM 2 BY 1
036400         UNTIL W-SCAN-IDX > WL-TRIM-LEN - 3.
036500     IF LINE-IS-BAD
036600        GO TO 0240-EXIT.
036700     IF WL-TRIM-LEN - 3 < 2
036800        GO TO 0240-EXIT.
036900     MOVE "Y" TO W-LINE-IS-PRICE.
037000 0240-EXIT.
037100     EXIT.
037200
037300 0240A-TEST-DIGIT-RUN.
037400     IF WL-TRIMMED-CHAR (W-SCAN-IDX) NOT NUMERIC
037500        MOVE "Y" TO W-LINE-IS-BAD.
037600 0240A-EXIT.
037700     EXIT.
037800
037900 0241-CAPTURE-PRICE.
038000     MOVE SPACES TO WL-CUR-PRICE.
038100     IF WL-TRIM-LEN <= 10
038200        MOVE WL-TRIMMED-LINE (1:WL-TRIM-LEN) TO WL-CUR-PRICE
038300     ELSE
038400        MOVE WL-TRIMMED-LINE (1:10) TO WL-CUR-PRICE.
038500     MOVE "Y" TO WL-HAVE-PRICE.
038600 0241-EXIT.
038700     EXIT.
038800
038900*----------------------------------------------------------------
039000*    0250  TEST FOR A "CITY, ST" LINE - LETTERS/SPACES/PERIODS/
039100*    APOSTROPHES/HYPHENS, COMMA, TWO CAPITALS, NOTHING ELSE.
039200*    LAST FOUR CHARACTERS OF THE TRIMMED LINE MUST BE
039300*    COMMA-SPACE-UPPER-UPPER; EVERYTHING BEFORE THE COMMA MUST
039400*    BE AN ALLOWED CITY CHARACTER.  1997-05-19 CLT, TR #1288.
039500*----------------------------------------------------------------
039600 0250-TEST-ADDRESS-LINE.
039700     MOVE "N" TO W-LINE-IS-ADDRESS.
039800     IF WL-TRIM-LEN < 5
039900        GO TO 0250-EXIT.
040000     MOVE WL-TRIM-LEN - 3 TO W-COMMA-IDX.
040100     IF WL-TRIMMED-CHAR (W-COMMA-IDX) NOT = ","
040200        GO TO 0250-EXIT.
040300     IF WL-TRIMMED-CHAR (WL-TRIM-LEN - 2) NOT = SPACE
040400        GO TO 0250-EXIT.
040500     MOVE WL-TRIMMED-CHAR (WL-TRIM-LEN - 1) TO W-ONE-CHAR
040600     PERFORM 0250E-TEST-UPPER-LETTER THRU 0250E-EXIT.
040700     IF NOT IS-LETTER
040800        GO TO 0250-EXIT.
040900     MOVE WL-TRIMMED-CHAR (WL-TRIM-LEN) TO W-ONE-CHAR
041000     PERFORM 0250E-TEST-UPPER-LETTER THRU 0250E-EXIT.
041100     IF NOT IS-LETTER
041200        GO TO 0250-EXIT.
041300
041400     MOVE "N" TO W-LINE-IS-BAD.
041500     PERFORM 0250B-TEST-CITY-CHAR THRU 0250B-EXIT
041600         VARYING W-SCAN-IDX FROM 1 BY 1
041700         UNTIL W-SCAN-IDX > W-COMMA-IDX - 1.
041800     IF LINE-IS-BAD
041900        GO TO 0250-EXIT.
042000     MOVE "Y" TO W-LINE-IS-ADDRESS.
042100 0250-EXIT.
042200     EXIT.
042300
042400 0250B-TEST-CITY-CHAR.
042500     MOVE WL-TRIMMED-CHAR (W-SCAN-IDX) TO W-ONE-CHAR.
042600     IF W-ONE-CHAR = SPACE OR W-ONE-CHAR = "." OR
042700        W-ONE-CHAR = "'" OR W-ONE-CHAR = "-"
042800        GO TO 0250B-EXIT.
042900     PERFORM 0250C-TEST-ANY-LETTER THRU 0250C-EXIT.
043000     IF NOT IS-LETTER
043100        MOVE "Y" TO W-LINE-IS-BAD.
043200 0250B-EXIT.
043300     EXIT.
043400
043500*----------------------------------------------------------------
043600*    0250C  IS W-ONE-CHAR A LETTER, EITHER CASE
043700*----------------------------------------------------------------
043800 0250C-TEST-ANY-LETTER.
043900     MOVE "N" TO W-IS-LETTER.
044000     PERFORM 0250D-TRY-ONE-LETTER THRU 0250D-EXIT
044100         VARYING W-TALLY-IDX FROM 1 BY 1
044200         UNTIL W-TALLY-IDX > 26
044300            OR IS-LETTER.
044400 0250C-EXIT.
044500     EXIT.
044600
044700 0250D-TRY-ONE-LETTER.
044800     IF W-ONE-CHAR = WS-UPPER-ALPHA-CHAR (W-TALLY-IDX)
044900        MOVE "Y" TO W-IS-LETTER
045000        GO TO 0250D-EXIT.
045100     IF W-ONE-CHAR = WS-LOWER-ALPHA-CHAR (W-TALLY-IDX)
045200        MOVE "Y" TO W-IS-LETTER.
045300 0250D-EXIT.
045400     EXIT.
045500
045600*----------------------------------------------------------------
045700*    0250E  IS W-ONE-CHAR AN UPPERCASE LETTER (STATE CODE TEST)
045800*----------------------------------------------------------------
045900 0250E-TEST-UPPER-LETTER.
046000     MOVE "N" TO W-IS-LETTER.
046100     PERFORM 0250F-TRY-ONE-UPPER THRU 0250F-EXIT
046200         VARYING W-TALLY-IDX FROM 1 BY 1
046300         UNTIL W-TALLY-IDX > 26
046400            OR IS-LETTER.
046500 0250E-EXIT.
046600     EXIT.
046700
046800 0250F-TRY-ONE-UPPER.
046900     IF W-ONE-CHAR = WS-UPPER-ALPHA-CHAR (W-TALLY-IDX)
047000        MOVE "Y" TO W-IS-LETTER.
047100 0250F-EXIT.
047200     EXIT.
047300
047400 0251-CAPTURE-ADDRESS.
047500     MOVE SPACES TO WL-CUR-ADDRESS.
047600     STRING WL-PREV-LINE DELIMITED BY SPACE
047700            ", "         DELIMITED BY SIZE
047800            WL-TRIMMED-LINE (1:WL-TRIM-LEN) DELIMITED BY SIZE
047900            INTO WL-CUR-ADDRESS.
048000     MOVE "Y" TO WL-HAVE-ADDRESS.
048100 0251-EXIT.
048200     EXIT.
048300
048400*----------------------------------------------------------------
048500*    0260  WRITE THE CURRENT STATION TO THE MASTER (SOURCE
048600*    COLUMN LEFT BLANK - TEXT COMES FROM A SCRAPE, NOT A DB)
048700*----------------------------------------------------------------
048800 0260-EMIT-STATION.
048900     MOVE WL-CUR-NAME    TO STN-NAME.
049000     MOVE WL-CUR-ADDRESS TO STN-ADDRESS.
049100     MOVE WL-CUR-PRICE   TO STN-PRICE-TEXT.
049200     MOVE ZERO           TO STN-LATITUDE.
049300     MOVE ZERO           TO STN-LONGITUDE.
049400     WRITE STATION-RECORD.
049500     ADD 1 TO WR-RESULT-COUNT.
049600     MOVE "N" TO WL-STATION-OPEN.
049700 0260-EXIT.
049800     EXIT.
049900
050000     COPY "PLCNTRLT.CBL".
