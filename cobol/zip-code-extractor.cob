000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZIP-CODE-EXTRACTOR.
000300 AUTHOR.        R. K. FRERKING.
000400 INSTALLATION.  ACCU-FUEL DATA SYSTEMS, INC.
000500 DATE-WRITTEN.  03-05-1997.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  ZIP-CODE-EXTRACTOR                                           *
001100*                                                                *
001200*  Scans any free-text file (mailing lists, station listing      *
001300*  source text, whatever TR asks us to pull ZIPs out of this     *
001400*  month) for 5-digit ZIP codes.  A "ZIP" is exactly five        *
001500*  consecutive digits with a non-digit, or the edge of the       *
001600*  line, on both sides - a 4-digit or 6-digit run does not       *
001700*  count.  Duplicates are dropped, the survivors are put in      *
001800*  ascending order, and the list is written one ZIP per line     *
001900*  for SEARCH-URL-BUILDER to read.                               *
002000*                                                                *
002100*  CHANGE LOG.                                                   *
002200*   DATE       INIT DESCRIPTION                                  *
002300*   ---------- ---- -----------------------------------------    *
002400*   1997-03-05 RKF  ORIGINAL PROGRAM FOR FUEL ADVISOR PROJECT.   *
002500*   1997-03-05 RKF  BOUNDARY RULE - A RUN OF 4 OR 6 DIGITS IS    *
002600*                   NOT A ZIP, PER TR #1266.                    *
002700*   1997-08-14 CLT  RAN-ON RUN AT END OF LINE (NO TRAILING      *
002800*                   DELIMITER) NOW CAPTURED - TR #1301.          *
002900*   1998-11-30 DWS  Y2K REVIEW.  NO TWO-DIGIT YEARS STORED ON    *
003000*                   ANY RECORD OR WORK FIELD IN THIS PROGRAM.    *
003100*                   NO CHANGES REQUIRED.  SIGNED OFF DWS.        *
003200*   2000-02-09 JMP  OUTPUT SEQUENCE NOW VERIFIED AFTER THE SORT  *
003300*                   STEP - TR #1529, SORT UTILITY MISCOMPARE    *
003400*                   ON THE MVS BOX LAST MONTH SCARED EVERYONE.   *
003500*   2002-06-21 DWS  DEDUP TABLE LIMIT RAISED FROM 500 TO 2000    *
003600*                   ZIPS - TR #1688.                             *
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLZIPTXT.CBL".
004800     COPY "SLZIPLST.CBL".
004900
005000     SELECT ZIP-RAW-FILE
005100            ASSIGN TO "ZIPRAW"
005200            ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT SORT-WORK-FILE
005500            ASSIGN TO "SORTWK1".
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900     COPY "FDZIPTXT.CBL".
006000     COPY "FDZIPLST.CBL".
006100
006200 FD  ZIP-RAW-FILE
006300     LABEL RECORDS ARE STANDARD.
006400
006500 01  ZIP-RAW-RECORD.
006600     05  ZR-ZIP-CODE                 PIC X(05).
006700     05  FILLER                      PIC X(75).
006800
006900 SD  SORT-WORK-FILE.
007000
007100 01  ZS-ZIP-SORT-RECORD.
007200     05  ZS-ZIP-CODE                 PIC X(05).
007300     05  FILLER                      PIC X(75).
007400
007500 WORKING-STORAGE SECTION.
007600
007700     COPY "WSCNTRLT.CBL".
007800
007900*----------------------------------------------------------------
008000*    SWITCHES
008100*----------------------------------------------------------------
008200 01  W-END-OF-FILE               PIC X.
008300     88  END-OF-FILE             VALUE "Y".
008400
008500 01  W-SEQUENCE-ERROR            PIC X.
008600     88  SEQUENCE-ERROR-FOUND    VALUE "Y".
008700
008800*----------------------------------------------------------------
008900*    CURRENT TEXT LINE, REDEFINED AS A CHARACTER TABLE SO WE
009000*    CAN TEST EACH POSITION FOR NUMERIC WITHOUT A SCAN FUNCTION
009100*----------------------------------------------------------------
009200 01  WL-CUR-LINE                 PIC X(200).
009300 01  WL-CUR-CHARS REDEFINES WL-CUR-LINE.
009400     05  WL-CUR-CHAR OCCURS 200 TIMES
009500                      PIC X.
009600
009700*----------------------------------------------------------------
009800*    DIGIT-RUN SCAN WORK AREA
009900*----------------------------------------------------------------
010000 01  W-SCAN-IDX                  PIC S9(4) COMP.
010100 01  W-RUN-LEN                   PIC S9(4) COMP.
010200 01  W-RUN-START                 PIC S9(4) COMP.
010300
010400 01  W-CANDIDATE-ZIP              PIC X(05).
010500
010600*----------------------------------------------------------------
010700*    DEDUP TABLE OF ZIPS SEEN SO FAR THIS RUN
010800*----------------------------------------------------------------
010900 01  WC-ZIP-TABLE-COUNT          PIC S9(4) COMP.
011000 01  W-ZIP-ALREADY-SEEN          PIC X.
011100     88  ZIP-ALREADY-SEEN        VALUE "Y".
011200
011300 01  ZIP-SEEN-TABLE.
011400     05  SEEN-ZIP-ENTRY OCCURS 2000 TIMES
011500                         INDEXED BY SEEN-ZIP-IDX
011600                                  PIC X(05).
011700
011800 01  MAX-ZIP-ENTRIES              PIC S9(4) COMP VALUE 2000.
011900
012000*----------------------------------------------------------------
012100*    OUTPUT SEQUENCE-CHECK WORK AREA (TR #1529)
012200*----------------------------------------------------------------
012300 01  WC-PREV-ZIP                  PIC X(05) VALUE SPACES.
012400 01  WC-PREV-ZIP-NUM REDEFINES WC-PREV-ZIP
012500                               PIC 9(05).
012600 01  WC-CUR-ZIP                   PIC X(05).
012700 01  WC-CUR-ZIP-NUM REDEFINES WC-CUR-ZIP
012800                              PIC 9(05).
012900 01  WC-FIRST-ZIP-READ            PIC X VALUE "Y".
013000     88  FIRST-ZIP-READ           VALUE "Y".
013100
013200 PROCEDURE DIVISION.
013300
013400 0000-MAIN-CONTROL.
013500     PERFORM 0100-OPEN-FILES THRU 0100-EXIT
013600     PERFORM 0200-SCAN-TEXT-FOR-ZIPS THRU 0200-EXIT
013700     PERFORM 0300-SORT-AND-WRITE-ZIPS THRU 0300-EXIT.
013800
013900     MOVE WC-ZIP-TABLE-COUNT  TO CT-COUNT
014000     MOVE "ZIP CODE(S)"       TO CT-NOUN
014100     MOVE "ZIPLIST"           TO CT-FILE-NAME
014200     PERFORM 9000-PRINT-CONTROL-TOTAL THRU 9000-EXIT.
014300
014400     IF SEQUENCE-ERROR-FOUND
014500        DISPLAY
014600           "*** ZIPLIST OUT OF SEQUENCE AFTER SORT - TR #1529".
014700
014800     STOP RUN.
014900
015000*----------------------------------------------------------------
015100*    0100  OPEN THE INPUT TEXT FILE AND THE INTERMEDIATE
015200*    UNSORTED DEDUP WORK FILE
015300*----------------------------------------------------------------
015400 0100-OPEN-FILES.
015500     OPEN INPUT  ZIPTEXT-FILE
015600     OPEN OUTPUT ZIP-RAW-FILE.
015700     MOVE ZERO TO WC-ZIP-TABLE-COUNT.
015800 0100-EXIT.
015900     EXIT.
016000
016100*----------------------------------------------------------------
016200*    0200  SCAN EVERY LINE OF THE TEXT FILE FOR BOUNDED
016300*    5-DIGIT RUNS (RULE U3/U4)
016400*----------------------------------------------------------------
016500 0200-SCAN-TEXT-FOR-ZIPS.
016600     MOVE "N" TO W-END-OF-FILE.
016700     READ ZIPTEXT-FILE INTO WL-CUR-LINE
016800         AT END MOVE "Y" TO W-END-OF-FILE.
016900     PERFORM 0210-SCAN-ONE-LINE THRU 0210-EXIT
017000         UNTIL END-OF-FILE.
017100     CLOSE ZIPTEXT-FILE.
017200     CLOSE ZIP-RAW-FILE.
017300 0200-EXIT.
017400     EXIT.
017500
017600 0210-SCAN-ONE-LINE.
017700     MOVE ZERO TO W-RUN-LEN
017800     MOVE ZERO TO W-RUN-START
017900     PERFORM 0211-SCAN-ONE-CHAR THRU 0211-EXIT
018000         VARYING W-SCAN-IDX FROM 1 BY 1
018100         UNTIL W-SCAN-IDX > 200.
018200     IF W-RUN-LEN = 5
018300        PERFORM 0220-CAPTURE-ZIP THRU 0220-EXIT.
018400
018500     READ ZIPTEXT-FILE INTO WL-CUR-LINE
018600         AT END MOVE "Y" TO W-END-OF-FILE.
018700 0210-EXIT.
018800     EXIT.
018900
019000 0211-SCAN-ONE-CHAR.
019100     IF WL-CUR-CHAR (W-SCAN-IDX) NOT NUMERIC
019200        GO TO 0211-NOT-DIGIT.
019300     ADD 1 TO W-RUN-LEN.
019400     IF W-RUN-LEN = 1
019500        MOVE W-SCAN-IDX TO W-RUN-START.
019600     GO TO 0211-EXIT.
019700
019800 0211-NOT-DIGIT.
019900     IF W-RUN-LEN = 5
020000        PERFORM 0220-CAPTURE-ZIP THRU 0220-EXIT.
020100     MOVE ZERO TO W-RUN-LEN.
020200 0211-EXIT.
020300     EXIT.
020400
020500*----------------------------------------------------------------
020600*    0220  CAPTURE ONE 5-DIGIT RUN AND ADD IT TO THE DEDUP
020700*    TABLE IF WE HAVE NOT ALREADY SEEN IT THIS RUN
020800*----------------------------------------------------------------
020900 0220-CAPTURE-ZIP.
021000     MOVE WL-CUR-LINE (W-RUN-START:5) TO W-CANDIDATE-ZIP.
021100     PERFORM 0230-ADD-ZIP-IF-NEW THRU 0230-EXIT.
021200 0220-EXIT.
021300     EXIT.
021400
021500 0230-ADD-ZIP-IF-NEW.
021600     MOVE "N" TO W-ZIP-ALREADY-SEEN.
021700     PERFORM 0231-TRY-ONE-SEEN-SLOT THRU 0231-EXIT
021800         VARYING SEEN-ZIP-IDX FROM 1 BY 1
021900         UNTIL SEEN-ZIP-IDX > WC-ZIP-TABLE-COUNT
022000            OR ZIP-ALREADY-SEEN.
022100     IF ZIP-ALREADY-SEEN
022200        GO TO 0230-EXIT.
022300     IF WC-ZIP-TABLE-COUNT >= MAX-ZIP-ENTRIES
022400        GO TO 0230-EXIT.
022500
022600     ADD 1 TO WC-ZIP-TABLE-COUNT
022700     MOVE W-CANDIDATE-ZIP TO SEEN-ZIP-ENTRY (WC-ZIP-TABLE-COUNT).
022800
022900     MOVE SPACES TO ZIP-RAW-RECORD
023000     MOVE W-CANDIDATE-ZIP TO ZR-ZIP-CODE
023100     WRITE ZIP-RAW-RECORD.
023200 0230-EXIT.
023300     EXIT.
023400
023500 0231-TRY-ONE-SEEN-SLOT.
023600     IF SEEN-ZIP-ENTRY (SEEN-ZIP-IDX) = W-CANDIDATE-ZIP
023700        MOVE "Y" TO W-ZIP-ALREADY-SEEN.
023800 0231-EXIT.
023900     EXIT.
024000
024100*----------------------------------------------------------------
024200*    0300  SORT THE DEDUP'D ZIPS INTO ASCENDING ORDER AND
024300*    VERIFY THE SORT UTILITY DID ITS JOB (TR #1529)
024400*----------------------------------------------------------------
024500 0300-SORT-AND-WRITE-ZIPS.
024600     SORT SORT-WORK-FILE
024700         ON ASCENDING KEY ZS-ZIP-CODE
024800         USING ZIP-RAW-FILE
024900         GIVING ZIPLIST-FILE.
025000     PERFORM 0310-VERIFY-SEQUENCE THRU 0310-EXIT.
025100 0300-EXIT.
025200     EXIT.
025300
025400 0310-VERIFY-SEQUENCE.
025500     MOVE "N" TO W-SEQUENCE-ERROR.
025600     MOVE SPACES TO WC-PREV-ZIP.
025700     MOVE "Y" TO WC-FIRST-ZIP-READ.
025800     OPEN INPUT ZIPLIST-FILE.
025900     MOVE "N" TO W-END-OF-FILE.
026000     READ ZIPLIST-FILE
026100         AT END MOVE "Y" TO W-END-OF-FILE.
026200     PERFORM 0311-CHECK-ONE-ZIP THRU 0311-EXIT
026300         UNTIL END-OF-FILE.
026400     CLOSE ZIPLIST-FILE.
026500 0310-EXIT.
026600     EXIT.
026700
026800 0311-CHECK-ONE-ZIP.
026900     MOVE ZIP-CODE TO WC-CUR-ZIP.
027000     IF NOT FIRST-ZIP-READ
027100        IF WC-CUR-ZIP-NUM < WC-PREV-ZIP-NUM
027200           MOVE "Y" TO W-SEQUENCE-ERROR.
027300     MOVE "N" TO WC-FIRST-ZIP-READ.
027400     MOVE WC-CUR-ZIP TO WC-PREV-ZIP.
027500
027600     READ ZIPLIST-FILE
027700         AT END MOVE "Y" TO W-END-OF-FILE.
027800 0311-EXIT.
027900     EXIT.
028000
028100     COPY "PLCNTRLT.CBL".
