000100******************************************************************
000200*                                                                *
000300*  FDREQST.CBL                                                   *
000400*  RECOMMENDATION REQUEST RECORD                                 *
000500*                                                                *
000600*  One fixed record carrying the driver's mode, priority,        *
000700*  location, amenity wishes, and optional brand/budget cap.      *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1996-04-09 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001100*   1996-09-30 RKF  ADDED REQ-COMFORT-IDC PER COMFORT-MODE       *
001200*                   ENHANCEMENT REQUEST #114.                    *
001300*   1999-08-20 CLT  Y2K REVIEW - NO DATE FIELDS HERE, N/A.       *
001400*                                                                *
001500******************************************************************
001600 FD  REQUEST-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  REQUEST-RECORD.
002000     05  REQ-MODE                PIC X(10).
002100     05  REQ-MAX-DIST            PIC 9(4)V99.
002200     05  REQ-PRIORITY            PIC X(10).
002300     05  REQ-AMEN-FOOD           PIC X.
002400     05  REQ-AMEN-RESTROOM       PIC X.
002500     05  REQ-AMEN-STORE          PIC X.
002600     05  REQ-LATITUDE            PIC S9(3)V9(6).
002700     05  REQ-LONGITUDE           PIC S9(3)V9(6).
002800     05  REQ-URGENCY             PIC 9V99.
002900     05  REQ-BUDGET-CAP          PIC 9V99.
003000     05  REQ-BUDGET-CAP-PRESENT  PIC X.
003100     05  REQ-COMFORT-IDC         PIC X.
003200     05  REQ-BRAND               PIC X(20).
003300     05  REQ-TOP                 PIC 9(3).
003400     05  FILLER                  PIC X(09).
