000100******************************************************************
000200*                                                                *
000300*  FDZIPLST.CBL                                                  *
000400*  ZIP RECORD                                                    *
000500*                                                                *
000600*  One 5-digit ZIP code per record, ascending, no                *
000700*  duplicates.  May carry a leading comment line (#...) on       *
000800*  input to search-url-builder, which is skipped, not parsed     *
000900*  here.                                                         *
001000*                                                                *
001100*  MAINTENANCE.                                                  *
001200*   1997-03-05 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001300*                                                                *
001400******************************************************************
001500 FD  ZIPLIST-FILE
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  ZIPLIST-RECORD.
001900     05  ZIP-CODE                PIC X(05).
002000     05  FILLER                  PIC X(75).
