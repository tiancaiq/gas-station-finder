000100******************************************************************
000200*                                                                *
000300*  SLREQST.CBL                                                   *
000400*  RECOMMENDATION REQUEST FILE - SELECT CLAUSE                   *
000500*                                                                *
000600*  One record only - the driver's request for this run of        *
000700*  fuel-advisor-engine.                                          *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1996-04-09 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT REQUEST-FILE
001400            ASSIGN TO "FUELREQ"
001500            ORGANIZATION IS LINE SEQUENTIAL.
