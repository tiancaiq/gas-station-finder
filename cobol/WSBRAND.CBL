000100******************************************************************
000200*                                                                *
000300*  WSBRAND.CBL                                                   *
000400*  KNOWN BRAND TABLE - FOR BRAND INFERENCE (RULE U1-B)           *
000500*                                                                *
000600*  Checked in order; first brand name found as a substring       *
000700*  of the station name (case-insensitive) wins.  No match        *
000800*  falls back to the station's first word in the calling         *
000900*  program.  Modelled on GDTV-TABLE-MONTH in WSDATE.CBL.         *
001000*                                                                *
001100*  MAINTENANCE.                                                  *
001200*   1996-04-15 RKF  ORIGINAL TABLE, 15 BRANDS, FOR FUEL          *
001300*                   ADVISOR PROJECT.                             *
001400*                                                                *
001500******************************************************************
001600 01  WB-KNOWN-BRAND-LITERALS.
001700     05  FILLER                  PIC X(20) VALUE "7-ELEVEN".
001800     05  FILLER                  PIC X(20) VALUE "ARCO".
001900     05  FILLER                  PIC X(20) VALUE "CHEVRON".
002000     05  FILLER                  PIC X(20) VALUE "SHELL".
002100     05  FILLER                  PIC X(20) VALUE "COSTCO".
002200     05  FILLER                  PIC X(20) VALUE "MOBIL".
002300     05  FILLER                  PIC X(20) VALUE "76".
002400     05  FILLER                  PIC X(20) VALUE "VALERO".
002500     05  FILLER                  PIC X(20) VALUE "SINCLAIR".
002600     05  FILLER                  PIC X(20) VALUE "SPEEDWAY".
002700     05  FILLER                  PIC X(20) VALUE "GULF".
002800     05  FILLER                  PIC X(20) VALUE "RALPHS".
002900     05  FILLER                  PIC X(20) VALUE "THRIFTY".
003000     05  FILLER                  PIC X(20) VALUE "SAM'S FUEL".
003100     05  FILLER                  PIC X(20) VALUE "USA GASOLINE".
003200
003300 01  WB-KNOWN-BRAND-TABLE REDEFINES WB-KNOWN-BRAND-LITERALS.
003400     05  WB-BRAND-ENTRY OCCURS 15 TIMES
003500                        INDEXED BY WB-BRAND-IDX.
003600         10  WB-BRAND-NAME        PIC X(20).
003700
003800 01  WB-BRAND-COUNT              PIC S9(4) COMP VALUE 15.
003900
004000*    TRIMMED LENGTH OF EACH WB-BRAND-NAME ENTRY ABOVE, SAME
004100*    ORDER, FOR SUBSTRING SEARCH WITHOUT AN INTRINSIC FUNCTION.
004200 01  WB-BRAND-LEN-LITERALS.
004300     05  FILLER                 PIC S9(4) COMP VALUE 8.
004400     05  FILLER                 PIC S9(4) COMP VALUE 4.
004500     05  FILLER                 PIC S9(4) COMP VALUE 7.
004600     05  FILLER                 PIC S9(4) COMP VALUE 5.
004700     05  FILLER                 PIC S9(4) COMP VALUE 6.
004800     05  FILLER                 PIC S9(4) COMP VALUE 5.
004900     05  FILLER                 PIC S9(4) COMP VALUE 2.
005000     05  FILLER                 PIC S9(4) COMP VALUE 6.
005100     05  FILLER                 PIC S9(4) COMP VALUE 8.
005200     05  FILLER                 PIC S9(4) COMP VALUE 8.
005300     05  FILLER                 PIC S9(4) COMP VALUE 4.
005400     05  FILLER                 PIC S9(4) COMP VALUE 6.
005500     05  FILLER                 PIC S9(4) COMP VALUE 7.
005600     05  FILLER                 PIC S9(4) COMP VALUE 10.
005700     05  FILLER                 PIC S9(4) COMP VALUE 12.
005800
005900 01  WB-BRAND-LEN-TABLE REDEFINES WB-BRAND-LEN-LITERALS.
006000     05  WB-BRAND-LEN OCCURS 15 TIMES PIC S9(4) COMP.
