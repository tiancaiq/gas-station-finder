000100******************************************************************
000200*                                                                *
000300*  SLURLOUT.CBL                                                  *
000400*  SEARCH URL OUTPUT FILE - SELECT CLAUSE                        *
000500*                                                                *
000600*  Written by search-url-builder, one templated station-         *
000700*  search URL per ZIP code.                                      *
000800*                                                                *
000900*  MAINTENANCE.                                                  *
001000*   1997-03-12 RKF  ORIGINAL ENTRY FOR FUEL ADVISOR PROJECT.     *
001100*                                                                *
001200******************************************************************
001300     SELECT URLOUT-FILE
001400            ASSIGN TO "URLLIST"
001500            ORGANIZATION IS LINE SEQUENTIAL.
