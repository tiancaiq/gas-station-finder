000100******************************************************************
000200*                                                                *
000300*  FDLISTNG.CBL                                                  *
000400*  STATION LISTING TEXT RECORD                                   *
000500*                                                                *
000600*  Free-form scraped text, one line of the listing file per      *
000700*  record.  No fixed columns - station-listing-parser scans      *
000800*  each line for markers.                                        *
000900*                                                                *
001000*  MAINTENANCE.                                                  *
001100*   1997-02-11 RKF  ORIGINAL LAYOUT FOR FUEL ADVISOR PROJECT.    *
001200*                                                                *
001300******************************************************************
001400 FD  LISTING-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  LISTING-RECORD                  PIC X(200).
