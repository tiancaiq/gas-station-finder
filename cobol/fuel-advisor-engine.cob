000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FUEL-ADVISOR-ENGINE.
000300 AUTHOR.        R. K. FRERKING.
000400 INSTALLATION.  ACCU-FUEL DATA SYSTEMS, INC.
000500 DATE-WRITTEN.  01-10-1995.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*  FUEL-ADVISOR-ENGINE                                           *
001100*                                                                *
001200*  Core recommendation engine for the Fuel Advisor project.      *
001300*  Reads one recommendation request and the station master,      *
001400*  filters candidates within range, scores them by the           *
001500*  requested mode, orders them by the requested priority,        *
001600*  and writes the top-N recommendations with a plain-English     *
001700*  explanation for the driver.                                   *
001800*                                                                *
001900*  CHANGE LOG.                                                   *
002000*   DATE       INIT DESCRIPTION                                  *
002100*   ---------- ---- -----------------------------------------    *
002200*   1995-01-10 RKF  ORIGINAL PROGRAM, EMERGENCY/BUDGET MODES     *
002300*                   ONLY, CHEAPEST/CLOSEST PRIORITY ONLY.        *
002400*   1995-03-22 RKF  ADDED COMFORT MODE PER MKTG REQUEST #0071.   *
002500*   1995-03-22 RKF  ADDED BALANCED PRIORITY.                     *
002600*   1995-06-14 RKF  ADDED BRAND FILTER (REQ-BRAND) PER           *
002700*                   REQUEST #0098.                               *
002800*   1995-09-05 CLT  FIXED HAVERSINE SIGN ERROR FOR SOUTHERN      *
002900*                   LATITUDES - TR #1123.                        *
003000*   1996-02-11 CLT  ADDED BUDGET-CAP FALLBACK WHEN NO STATION    *
003100*                   UNDER CAP - TR #1204.                        *
003200*   1996-07-30 JMP  AMENITY INFERENCE REWRITTEN TO SHARE         *
003300*                   WSBRAND.CBL BRAND TABLE - TR #1299.          *
003400*   1997-01-08 JMP  DEDUP OF REPEAT STATION IDS ADDED, IDS       *
003500*                   NOW STABLE ACROSS RUNS - TR #1351.           *
003600*   1998-11-30 DWS  Y2K REVIEW.  NO TWO-DIGIT YEARS STORED ON    *
003700*                   ANY RECORD OR WORK FIELD IN THIS PROGRAM.    *
003800*                   NO CHANGES REQUIRED.  SIGNED OFF DWS.        *
003900*   1999-05-19 DWS  ROUNDING OF RES-DISTANCE CONFIRMED HALF-UP   *
004000*                   TO 3 DECIMALS PER AUDIT FINDING AF-22.       *
004100*   2001-10-02 JMP  RAISED CANDIDATE WORK TABLE LIMIT FROM 500   *
004200*                   TO 1000 STATIONS - TR #1612.                 *
004300*   2003-04-17 DWS  "I DON'T CARE" COMFORT OPTION CONFIRMED      *
004400*                   AGAINST PRODUCTION COMPLAINT TICKET #1871.   *
004500*   2003-11-03 CLT  A NO-PRICE STATION WAS SORTING AS THE        *
004600*                   CHEAPEST STATION IN THE SET INSTEAD OF THE   *
004700*                   MOST EXPENSIVE - SORT KEY NOW CARRIES THE    *
004800*                   SAME HIGH SENTINEL THE FILTER AND SCORING    *
004900*                   STEPS ALREADY USED - TR #1902.               *
005000*   2003-11-03 CLT  RES-DISTANCE WAS BEING TRUNCATED, NOT        *
005100*                   ROUNDED, ON THE WAY OUT OF CR-DISTANCE -     *
005200*                   AUDIT FINDING AF-22 RECHECKED AND THE ROUND  *
005300*                   WAS MISSING ONE SCALE CONVERSION DOWN THE    *
005400*                   LINE - TR #1905.                             *
005500*                                                                *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     COPY "SLREQST.CBL".
006600     COPY "SLSTATN.CBL".
006700     COPY "SLRESULT.CBL".
006800
006900     SELECT CAND-RAW-FILE
007000            ASSIGN TO "CANDRAW"
007100            ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT CAND-BUDG-FILE
007400            ASSIGN TO "CANDBUDG"
007500            ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT CAND-SCORE-FILE
007800            ASSIGN TO "CANDSCOR"
007900            ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT CAND-SORTED-FILE
008200            ASSIGN TO "CANDSORT"
008300            ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT SORT-WORK-FILE
008600            ASSIGN TO "SORTWK1".
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000     COPY "FDREQST.CBL".
009100     COPY "FDSTATN.CBL".
009200     COPY "FDRESULT.CBL".
009300
009400 FD  CAND-RAW-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  CAND-RAW-RECORD.
009700     05  CR-ID                   PIC X(20).
009800     05  CR-NAME                 PIC X(40).
009900     05  CR-BRAND                PIC X(20).
010000     05  CR-PRICE-NUM            PIC S9(3)V99.
010100     05  CR-HAS-PRICE            PIC X.
010200     05  CR-DISTANCE             PIC S9(4)V999.
010300     05  CR-LATITUDE             PIC S9(3)V9(6).
010400     05  CR-LONGITUDE            PIC S9(3)V9(6).
010500     05  CR-AMEN-FOOD            PIC X.
010600     05  CR-AMEN-STORE           PIC X.
010700     05  CR-AMEN-RESTROOM        PIC X.
010800     05  FILLER                  PIC X(10).
010900
011000 FD  CAND-BUDG-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  CAND-BUDG-RECORD.
011300     05  CB-ID                   PIC X(20).
011400     05  CB-NAME                 PIC X(40).
011500     05  CB-BRAND                PIC X(20).
011600     05  CB-PRICE-NUM            PIC S9(3)V99.
011700     05  CB-HAS-PRICE            PIC X.
011800     05  CB-DISTANCE             PIC S9(4)V999.
011900     05  CB-LATITUDE             PIC S9(3)V9(6).
012000     05  CB-LONGITUDE            PIC S9(3)V9(6).
012100     05  CB-AMEN-FOOD            PIC X.
012200     05  CB-AMEN-STORE           PIC X.
012300     05  CB-AMEN-RESTROOM        PIC X.
012400     05  FILLER                  PIC X(10).
012500
012600 FD  CAND-SCORE-FILE
012700     LABEL RECORDS ARE STANDARD.
012800 01  CAND-SCORE-RECORD.
012900     05  CS-ID                   PIC X(20).
013000     05  CS-NAME                 PIC X(40).
013100     05  CS-BRAND                PIC X(20).
013200     05  CS-PRICE-NUM            PIC S9(3)V99.
013300     05  CS-HAS-PRICE            PIC X.
013400     05  CS-DISTANCE             PIC S9(4)V999.
013500     05  CS-LATITUDE             PIC S9(3)V9(6).
013600     05  CS-LONGITUDE            PIC S9(3)V9(6).
013700     05  CS-AMEN-FOOD            PIC X.
013800     05  CS-AMEN-STORE           PIC X.
013900     05  CS-AMEN-RESTROOM        PIC X.
014000     05  CS-AMEN-SCORE           PIC S9 COMP.
014100     05  CS-SCORE                PIC S9(4)V9999.
014200     05  FILLER                  PIC X(10).
014300
014400 SD  SORT-WORK-FILE.
014500 01  SORT-WORK-RECORD.
014600     05  SW-ID                   PIC X(20).
014700     05  SW-NAME                 PIC X(40).
014800     05  SW-BRAND                PIC X(20).
014900     05  SW-PRICE-NUM            PIC S9(3)V99.
015000     05  SW-HAS-PRICE            PIC X.
015100     05  SW-DISTANCE             PIC S9(4)V999.
015200     05  SW-LATITUDE             PIC S9(3)V9(6).
015300     05  SW-LONGITUDE            PIC S9(3)V9(6).
015400     05  SW-AMEN-FOOD            PIC X.
015500     05  SW-AMEN-STORE           PIC X.
015600     05  SW-AMEN-RESTROOM        PIC X.
015700     05  SW-AMEN-SCORE           PIC S9 COMP.
015800     05  SW-SCORE                PIC S9(4)V9999.
015900     05  FILLER                  PIC X(10).
016000
016100 FD  CAND-SORTED-FILE
016200     LABEL RECORDS ARE STANDARD.
016300 01  CAND-SORTED-RECORD.
016400     05  XS-ID                   PIC X(20).
016500     05  XS-NAME                 PIC X(40).
016600     05  XS-BRAND                PIC X(20).
016700     05  XS-PRICE-NUM            PIC S9(3)V99.
016800     05  XS-HAS-PRICE            PIC X.
016900     05  XS-DISTANCE             PIC S9(4)V999.
017000     05  XS-LATITUDE             PIC S9(3)V9(6).
017100     05  XS-LONGITUDE            PIC S9(3)V9(6).
017200     05  XS-AMEN-FOOD            PIC X.
017300     05  XS-AMEN-STORE           PIC X.
017400     05  XS-AMEN-RESTROOM        PIC X.
017500     05  XS-AMEN-SCORE           PIC S9 COMP.
017600     05  XS-SCORE                PIC S9(4)V9999.
017700     05  FILLER                  PIC X(10).
017800 WORKING-STORAGE SECTION.
017900
018000     COPY "WSBRAND.CBL".
018100     COPY "WSCNTRLT.CBL".
018200
018300*----------------------------------------------------------------
018400*    SWITCHES AND FLAGS
018500*----------------------------------------------------------------
018600 01  W-END-OF-FILE               PIC X.
018700     88  END-OF-FILE             VALUE "Y".
018800
018900 01  W-VALID-REQUEST              PIC X VALUE "Y".
019000     88  VALID-REQUEST            VALUE "Y".
019100
019200 01  W-USED-BUDGET-FALLBACK       PIC X VALUE "N".
019300     88  USED-BUDGET-FALLBACK     VALUE "Y".
019400
019500 01  W-FOUND-PRICE               PIC X.
019600     88  FOUND-PRICE             VALUE "Y".
019700
019800 01  W-FOUND-DIGIT               PIC X.
019900     88  FOUND-DIGIT              VALUE "Y".
020000
020100 01  W-BRAND-FOUND               PIC X.
020200     88  BRAND-FOUND              VALUE "Y".
020300
020400 01  W-ACTIVE-FILE-IS-BUDGET     PIC X VALUE "N".
020500     88  ACTIVE-IS-BUDGET         VALUE "Y".
020600
020700 01  W-ID-SEEN                   PIC X.
020800     88  ID-ALREADY-SEEN          VALUE "Y".
020900
021000 01  W-WROTE-KEY                 PIC X.
021100
021200*----------------------------------------------------------------
021300*    400-SERIES ABORT MESSAGE
021400*----------------------------------------------------------------
021500 01  W-ABORT-REASON              PIC X(60).
021600 01  W-ABORT-MESSAGE             PIC X(80).
021700
021800*----------------------------------------------------------------
021900*    NORMALIZED REQUEST FIELDS (LOWERCASED / TRIMMED / CLAMPED)
022000*----------------------------------------------------------------
022100 01  W-REQ-MODE                  PIC X(10).
022200     88  MODE-EMERGENCY          VALUE "EMERGENCY ".
022300     88  MODE-BUDGET             VALUE "BUDGET    ".
022400     88  MODE-COMFORT            VALUE "COMFORT   ".
022500
022600 01  W-REQ-PRIORITY              PIC X(10).
022700     88  PRIORITY-CHEAPEST       VALUE "CHEAPEST  ".
022800     88  PRIORITY-CLOSEST        VALUE "CLOSEST   ".
022900     88  PRIORITY-BALANCED       VALUE "BALANCED  ".
023000
023100 01  W-REQ-URGENCY               PIC S9V99.
023200 01  W-REQ-BUDGET-CAP            PIC S9V99.
023300 01  W-REQ-TOP                   PIC S9(4) COMP.
023400 01  W-REQ-MAX-DIST              PIC S9(4)V99.
023500 01  W-REQ-LATITUDE              PIC S9(3)V9(6).
023600 01  W-REQ-LONGITUDE             PIC S9(3)V9(6).
023700 01  W-REQ-COMFORT-IDC           PIC X.
023800     88  COMFORT-IDC-ON          VALUE "Y".
023900 01  W-REQ-AMEN-FOOD             PIC X.
024000     88  WANT-FOOD               VALUE "Y".
024100 01  W-REQ-AMEN-RESTROOM         PIC X.
024200     88  WANT-RESTROOM           VALUE "Y".
024300 01  W-REQ-AMEN-STORE            PIC X.
024400     88  WANT-STORE               VALUE "Y".
024500 01  W-REQ-BRAND                 PIC X(20).
024600
024700*----------------------------------------------------------------
024800*    CASE-FOLDING ALPHABETS FOR INSPECT CONVERTING
024900*----------------------------------------------------------------
025000 01  WS-LOWER-ALPHABET           PIC X(26)
025100                     VALUE "abcdefghijklmnopqrstuvwxyz".
025200 01  WS-LOWER-ALPHA-CHARS REDEFINES WS-LOWER-ALPHABET.
025300     05  WS-LOWER-ALPHA-CHAR OCCURS 26 TIMES
025400                               PIC X.
025500 01  WS-UPPER-ALPHABET           PIC X(26)
025600                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025700 01  WS-REQ-BRAND-LEN            PIC S9(4) COMP.
025800
025900*----------------------------------------------------------------
026000*    MATH SCRATCH - NO INTRINSIC FUNCTIONS USED IN THIS SHOP'S
026100*    COMPILER.  SQRT BY NEWTON-RAPHSON, SIN/COS/ARCSIN BY POWER
026200*    SERIES.  SEE PARAGRAPHS 8100 THROUGH 8400.
026300*----------------------------------------------------------------
026400 01  WM-SQRT-IN                  PIC S9(3)V9(9)  COMP-3.
026500 01  WM-SQRT-OUT                 PIC S9(3)V9(9)  COMP-3.
026600 01  WM-SQRT-GUESS               PIC S9(3)V9(9)  COMP-3.
026700 01  WM-SQRT-PREV                PIC S9(3)V9(9)  COMP-3.
026800 01  WM-SQRT-TRIES               PIC S9(4) COMP.
026900
027000 01  WM-TRIG-ANGLE               PIC S9(3)V9(9)  COMP-3.
027100 01  WM-TRIG-ANGLE-SQ            PIC S9(3)V9(9)  COMP-3.
027200 01  WM-TRIG-TERM                PIC S9(3)V9(9)  COMP-3.
027300 01  WM-TRIG-RESULT              PIC S9(3)V9(9)  COMP-3.
027400 01  WM-TRIG-N                   PIC S9(4) COMP.
027500 01  WM-SIN-RESULT               PIC S9(3)V9(9)  COMP-3.
027600 01  WM-COS-RESULT               PIC S9(3)V9(9)  COMP-3.
027700 01  WM-ARCSIN-IN                PIC S9(3)V9(9)  COMP-3.
027800 01  WM-ARCSIN-TERM              PIC S9(3)V9(9)  COMP-3.
027900 01  WM-ARCSIN-X-SQ              PIC S9(3)V9(9)  COMP-3.
028000 01  WM-ARCSIN-RESULT            PIC S9(3)V9(9)  COMP-3.
028100
028200 01  WM-PI                       PIC S9(3)V9(9)  COMP-3
028300                                  VALUE 3.141592654.
028400 01  WM-EARTH-RADIUS-MI          PIC S9(5)V999   COMP-3
028500                                  VALUE 3958.800.
028600 01  WM-DEG-TO-RAD               PIC S9(1)V9(9)  COMP-3.
028700
028800*----------------------------------------------------------------
028900*    PER-STATION SCRATCH USED WHILE READING STATION-FILE
029000*----------------------------------------------------------------
029100 01  WS-LATITUDE-NUM             PIC S9(3)V9(6).
029200 01  WS-LONGITUDE-NUM            PIC S9(3)V9(6).
029300 01  WS-LATLON-VALID             PIC X.
029400     88  LATLON-VALID            VALUE "Y".
029500
029600 01  WS-PRICE-NUM                PIC S9(3)V99.
029700 01  WS-HAS-PRICE                PIC X.
029800     88  HAS-PRICE                VALUE "Y".
029900
030000*    HIGH SENTINEL FOR THE SORT KEY WHEN A STATION HAS NO
030100*    PARSEABLE PRICE - MAKES IT SORT AS THE MOST EXPENSIVE
030200*    STATION IN THE SET RATHER THAN THE CHEAPEST - TR #1902.
030300 01  W-NO-PRICE-SORT-KEY         PIC S9(3)V99 VALUE 999.99.
030400
030500 01  WS-PRICE-TEXT               PIC X(10).
030600 01  WS-PRICE-CHARS REDEFINES WS-PRICE-TEXT.
030700     05  WS-PRICE-CHAR OCCURS 10 TIMES
030800                        PIC X.
030900 01  WS-PRICE-INT                PIC 9(3).
031000 01  WS-PRICE-DEC                PIC 99.
031100 01  WS-DEC-DIGITS               PIC S9(4) COMP.
031200 01  WS-SEEN-DOT                 PIC X.
031300 01  W-ONE-DIGIT                 PIC 9.
031400
031500 01  WS-BRAND                    PIC X(20).
031600 01  WS-BRAND-SCAN                PIC X(20).
031700 01  WS-AMEN-FOOD                PIC X.
031800 01  WS-AMEN-STORE               PIC X.
031900 01  WS-AMEN-RESTROOM            PIC X.
032000 01  WS-AMEN-SCORE               PIC S9 COMP.
032100
032200 01  WS-LAT1-RAD                 PIC S9(3)V9(9)  COMP-3.
032300 01  WS-LAT2-RAD                 PIC S9(3)V9(9)  COMP-3.
032400 01  WS-DLAT-RAD                 PIC S9(3)V9(9)  COMP-3.
032500 01  WS-DLON-RAD                 PIC S9(3)V9(9)  COMP-3.
032600 01  WS-SIN-HALF-DLAT            PIC S9(3)V9(9)  COMP-3.
032700 01  WS-SIN-HALF-DLON            PIC S9(3)V9(9)  COMP-3.
032800 01  WS-COS-LAT1                 PIC S9(3)V9(9)  COMP-3.
032900 01  WS-COS-LAT2                 PIC S9(3)V9(9)  COMP-3.
033000 01  WS-HAVERSINE-A              PIC S9(3)V9(9)  COMP-3.
033100 01  WS-DISTANCE-MI              PIC S9(4)V9(6)  COMP-3.
033200 01  WS-STATION-ID               PIC X(20).
033300
033400 01  WS-LOWER-NAME               PIC X(40).
033500 01  WS-NORM-KEY                 PIC X(140).
033600 01  WS-NORM-KEY-CHARS REDEFINES WS-NORM-KEY.
033700     05  WS-NORM-KEY-CHAR OCCURS 140 TIMES
033800                           PIC X.
033900 01  WS-DIGEST-SUM               PIC S9(9) COMP.
034000 01  WS-DIGEST-IDX               PIC S9(4) COMP.
034100 01  WS-DIGEST-QUOT              PIC 9(9) COMP.
034200 01  WS-DIGEST-MOD               PIC 9(8).
034300
034400*----------------------------------------------------------------
034500*    ACTIVE-CANDIDATE WORK RECORD - HOLDS THE CURRENT ROW OF
034600*    WHICHEVER FILE IS ACTIVE (CAND-RAW-FILE OR, AFTER A
034700*    SUCCESSFUL BUDGET FALLBACK, CAND-BUDG-FILE) SO 0500 AND
034800*    0600 DO NOT NEED TO CARE WHICH ONE IT IS.
034900*----------------------------------------------------------------
035000 01  WS-ACTIVE-RECORD.
035100     05  AR-ID                   PIC X(20).
035200     05  AR-NAME                 PIC X(40).
035300     05  AR-BRAND                PIC X(20).
035400     05  AR-PRICE-NUM            PIC S9(3)V99.
035500     05  AR-HAS-PRICE            PIC X.
035600     05  AR-DISTANCE             PIC S9(4)V999.
035700     05  AR-LATITUDE             PIC S9(3)V9(6).
035800     05  AR-LONGITUDE            PIC S9(3)V9(6).
035900     05  AR-AMEN-FOOD            PIC X.
036000     05  AR-AMEN-STORE           PIC X.
036100     05  AR-AMEN-RESTROOM        PIC X.
036200     05  FILLER                  PIC X(05).
036300
036400 01  WC-MODE-SCORE               PIC S9(4)V9999  COMP-3.
036500
036600 01  WR-WHY-PTR                  PIC S9(4) COMP.
036700 01  WR-NEARBY-PTR               PIC S9(4) COMP.
036800 01  WR-SUFFIX-PTR               PIC S9(4) COMP.
036900 01  WR-SUFFIX-H                 PIC 9.
037000 01  WR-SUFFIX-T                 PIC 9.
037100 01  WR-SUFFIX-U                 PIC 9.
037200 01  WR-SUFFIX-REM               PIC 99.
037300 01  WR-SUFFIX-DIGIT              PIC 9.
037400
037500*----------------------------------------------------------------
037600*    CANDIDATE SET COUNTERS, MIN/MAX FOR NORMALIZATION
037700*----------------------------------------------------------------
037800 01  WC-CANDIDATE-COUNT          PIC S9(5) COMP.
037900 01  WC-BUDGET-COUNT             PIC S9(5) COMP.
038000 01  WC-MIN-DISTANCE             PIC S9(4)V999   COMP-3.
038100 01  WC-MAX-DISTANCE             PIC S9(4)V999   COMP-3.
038200 01  WC-MIN-PRICE                PIC S9(3)V99    COMP-3.
038300 01  WC-MAX-PRICE                PIC S9(3)V99    COMP-3.
038400
038500 01  WC-NORM-DISTANCE            PIC S9(1)V9(4)  COMP-3.
038600 01  WC-NORM-PRICE               PIC S9(1)V9(4)  COMP-3.
038700 01  WC-OPEN-BONUS               PIC S9(1)V9     COMP-3 VALUE 1.
038800
038900*----------------------------------------------------------------
039000*    SEEN-ID TABLE - DEDUP OF REPEAT STATION IDS (RULE, STEP 9)
039100*----------------------------------------------------------------
039200 01  MAX-WORK-ENTRIES            PIC S9(4) COMP VALUE 1000.
039300 01  SEEN-ID-TABLE.
039400     05  SEEN-ID-ENTRY OCCURS 1000 TIMES
039500                       INDEXED BY SEEN-IDX.
039600         10  SEEN-ID              PIC X(20).
039700 01  SEEN-ID-COUNT               PIC S9(4) COMP.
039800
039900*----------------------------------------------------------------
040000*    OUTPUT-ID TABLE - UNIQUE-ID SUFFIXING (RULE, STEP 11)
040100*----------------------------------------------------------------
040200 01  OUTPUT-ID-TABLE.
040300     05  OUTPUT-ID-ENTRY OCCURS 999 TIMES
040400                         INDEXED BY OUTID-IDX.
040500         10  OUTPUT-ID-BASE       PIC X(20).
040600         10  OUTPUT-ID-REPEATS    PIC S9(4) COMP.
040700 01  OUTPUT-ID-COUNT              PIC S9(4) COMP.
040800
040900*----------------------------------------------------------------
041000*    RESULT-BUILD SCRATCH
041100*----------------------------------------------------------------
041200 01  WR-RESULT-COUNT              PIC S9(5) COMP.
041300 01  WR-KEPT-COUNT                PIC S9(5) COMP.
041400 01  WR-BASE-ID                   PIC X(20).
041500 01  WR-SUFFIX-NUM                PIC S9(4) COMP.
041600 01  WR-SUFFIX-TEXT                PIC X(04).
041700 01  WR-FINAL-ID                   PIC X(20).
041800 01  WR-WHY-TEXT                   PIC X(100).
041900 01  WR-NEARBY-TEXT                 PIC X(60).
042000 01  WR-CAP-EDIT                      PIC Z9.99.
042100 01  WR-MAXDIST-EDIT                   PIC ZZZ9.
042200
042300*----------------------------------------------------------------
042400*    MISC CONSTANTS AND INDEXES
042500*----------------------------------------------------------------
042600 01  W-TALLY-IDX                  PIC S9(4) COMP.
042700 01  W-SCAN-IDX                   PIC S9(4) COMP.
042800 01  W-CHAR-CODE                  PIC S9(4) COMP.
042900 01  W-ONE-CHAR                   PIC X.
043000 PROCEDURE DIVISION.
043100
043200 0000-MAIN-CONTROL.
043300     PERFORM 0100-OPEN-FILES-READ-REQUEST THRU 0100-EXIT
043400     PERFORM 0200-VALIDATE-REQUEST THRU 0200-EXIT.
043500
043600     IF NOT VALID-REQUEST
043700        GO TO 9900-ABORT-INVALID-REQUEST.
043800
043900     PERFORM 0300-LOAD-AND-FILTER-STATIONS THRU 0300-EXIT.
044000
044100     IF WC-CANDIDATE-COUNT = ZERO
044200        MOVE ZERO TO WR-KEPT-COUNT
044300        GO TO 0800-WRITE-RESULTS.
044400
044500     PERFORM 0400-APPLY-BUDGET-FALLBACK THRU 0400-EXIT
044600     PERFORM 0500-COMPUTE-MIN-MAX THRU 0500-EXIT
044700     PERFORM 0600-SCORE-CANDIDATES THRU 0600-EXIT
044800     PERFORM 0700-SORT-CANDIDATES THRU 0700-EXIT
044900     PERFORM 0810-DEDUP-AND-WRITE THRU 0810-EXIT.
045000
045100 0800-WRITE-RESULTS.
045200     MOVE WR-KEPT-COUNT       TO CT-COUNT
045300     MOVE "RECOMMENDATION(S)" TO CT-NOUN
045400     MOVE "FUELRES"           TO CT-FILE-NAME
045500     PERFORM 9000-PRINT-CONTROL-TOTAL THRU 9000-EXIT.
045600     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
045700     STOP RUN.
045800
045900 9900-ABORT-INVALID-REQUEST.
046000*    1996-04-09 RKF  400-SERIES ABORT - SEE VALIDATE PARAGRAPH.
046100     STRING "400 INVALID REQUEST: " DELIMITED BY SIZE
046200            W-ABORT-REASON          DELIMITED BY SIZE
046300            INTO W-ABORT-MESSAGE
046400     END-STRING
046500     DISPLAY W-ABORT-MESSAGE
046600     CLOSE REQUEST-FILE
046700     CLOSE STATION-FILE
046800     CLOSE RESULT-FILE
046900     STOP RUN.
047000
047100*----------------------------------------------------------------
047200*    0100  OPEN FILES, READ THE ONE-RECORD REQUEST FILE
047300*----------------------------------------------------------------
047400 0100-OPEN-FILES-READ-REQUEST.
047500     OPEN INPUT  REQUEST-FILE
047600     OPEN INPUT  STATION-FILE
047700     OPEN OUTPUT RESULT-FILE
047800     OPEN OUTPUT CAND-RAW-FILE.
047900     READ REQUEST-FILE
048000         AT END
048100            MOVE "REQUEST FILE IS EMPTY" TO W-ABORT-REASON
048200            MOVE "N" TO W-VALID-REQUEST.
048300     CLOSE REQUEST-FILE.
048400 0100-EXIT.
048500     EXIT.
048600
048700*----------------------------------------------------------------
048800*    0200  VALIDATE AND NORMALIZE THE REQUEST (RULE U1-V)
048900*----------------------------------------------------------------
049000 0200-VALIDATE-REQUEST.
049100     IF NOT VALID-REQUEST
049200        GO TO 0200-EXIT.
049300
049400     MOVE REQ-MODE TO W-REQ-MODE
049500     INSPECT W-REQ-MODE CONVERTING
049600             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
049700     IF NOT (MODE-EMERGENCY OR MODE-BUDGET OR MODE-COMFORT)
049800        MOVE "MODE MUST BE EMERGENCY, BUDGET OR COMFORT"
049900                                       TO W-ABORT-REASON
050000        MOVE "N" TO W-VALID-REQUEST
050100        GO TO 0200-EXIT.
050200
050300     MOVE REQ-PRIORITY TO W-REQ-PRIORITY
050400     INSPECT W-REQ-PRIORITY CONVERTING
050500             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
050600     IF NOT (PRIORITY-CHEAPEST OR PRIORITY-CLOSEST
050700             OR PRIORITY-BALANCED)
050800        MOVE "PRIORITY MUST BE CHEAPEST, CLOSEST OR BALANCED"
050900                                       TO W-ABORT-REASON
051000        MOVE "N" TO W-VALID-REQUEST
051100        GO TO 0200-EXIT.
051200
051300     IF REQ-LATITUDE NOT NUMERIC
051400        MOVE "LATITUDE MUST BE NUMERIC" TO W-ABORT-REASON
051500        MOVE "N" TO W-VALID-REQUEST
051600        GO TO 0200-EXIT.
051700     MOVE REQ-LATITUDE TO W-REQ-LATITUDE.
051800     IF W-REQ-LATITUDE < -90.000000 OR W-REQ-LATITUDE > 90.000000
051900        MOVE "LATITUDE MUST BE IN RANGE -90 TO 90"
052000                                       TO W-ABORT-REASON
052100        MOVE "N" TO W-VALID-REQUEST
052200        GO TO 0200-EXIT.
052300
052400     IF REQ-LONGITUDE NOT NUMERIC
052500        MOVE "LONGITUDE MUST BE NUMERIC" TO W-ABORT-REASON
052600        MOVE "N" TO W-VALID-REQUEST
052700        GO TO 0200-EXIT.
052800     MOVE REQ-LONGITUDE TO W-REQ-LONGITUDE.
052900     IF W-REQ-LONGITUDE < -180.000000
053000                        OR W-REQ-LONGITUDE > 180.000000
053100        MOVE "LONGITUDE MUST BE IN RANGE -180 TO 180"
053200                                       TO W-ABORT-REASON
053300        MOVE "N" TO W-VALID-REQUEST
053400        GO TO 0200-EXIT.
053500
053600     IF REQ-MAX-DIST NOT NUMERIC
053700        MOVE "MAXDISTANCEMILES MUST BE NUMERIC"
053800                                       TO W-ABORT-REASON
053900        MOVE "N" TO W-VALID-REQUEST
054000        GO TO 0200-EXIT.
054100     MOVE REQ-MAX-DIST TO W-REQ-MAX-DIST.
054200     IF W-REQ-MAX-DIST NOT > ZERO
054300        MOVE "MAXDISTANCEMILES MUST BE GREATER THAN ZERO"
054400                                       TO W-ABORT-REASON
054500        MOVE "N" TO W-VALID-REQUEST
054600        GO TO 0200-EXIT.
054700
054800     IF REQ-URGENCY NOT NUMERIC
054900        MOVE 0.50 TO W-REQ-URGENCY
055000     ELSE
055100        MOVE REQ-URGENCY TO W-REQ-URGENCY.
055200     IF W-REQ-URGENCY < 0
055300        MOVE 0 TO W-REQ-URGENCY.
055400     IF W-REQ-URGENCY > 1
055500        MOVE 1 TO W-REQ-URGENCY.
055600
055700     MOVE ZERO TO W-REQ-BUDGET-CAP.
055800     IF REQ-BUDGET-CAP-PRESENT = "Y"
055900        IF REQ-BUDGET-CAP NOT NUMERIC
056000           MOVE "BUDGETPRICECAP MUST BE NUMERIC"
056100                                       TO W-ABORT-REASON
056200           MOVE "N" TO W-VALID-REQUEST
056300           GO TO 0200-EXIT
056400        ELSE
056500           MOVE REQ-BUDGET-CAP TO W-REQ-BUDGET-CAP.
056600     IF REQ-BUDGET-CAP-PRESENT = "Y" AND W-REQ-BUDGET-CAP < 1.00
056700        MOVE 1.00 TO W-REQ-BUDGET-CAP.
056800     IF REQ-BUDGET-CAP-PRESENT = "Y" AND W-REQ-BUDGET-CAP > 7.00
056900        MOVE 7.00 TO W-REQ-BUDGET-CAP.
057000
057100     IF REQ-TOP NOT NUMERIC OR REQ-TOP < 1
057200        MOVE 10 TO W-REQ-TOP
057300     ELSE
057400        MOVE REQ-TOP TO W-REQ-TOP.
057500
057600     MOVE REQ-COMFORT-IDC      TO W-REQ-COMFORT-IDC
057700     MOVE REQ-AMEN-FOOD        TO W-REQ-AMEN-FOOD
057800     MOVE REQ-AMEN-RESTROOM    TO W-REQ-AMEN-RESTROOM
057900     MOVE REQ-AMEN-STORE       TO W-REQ-AMEN-STORE
058000     MOVE REQ-BRAND            TO W-REQ-BRAND
058100     INSPECT W-REQ-BRAND CONVERTING
058200             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
058300     PERFORM 0210-TRIM-REQ-BRAND THRU 0210-EXIT.
058400 0200-EXIT.
058500     EXIT.
058600
058700*----------------------------------------------------------------
058800*    0210  LENGTH OF THE TRIMMED BRAND FILTER, ONCE PER RUN
058900*----------------------------------------------------------------
059000 0210-TRIM-REQ-BRAND.
059100     MOVE ZERO TO WS-REQ-BRAND-LEN.
059200     PERFORM 0211-TEST-BRAND-POSITION THRU 0211-EXIT
059300         VARYING W-SCAN-IDX FROM 20 BY -1
059400         UNTIL W-SCAN-IDX < 1
059500            OR WS-REQ-BRAND-LEN > ZERO.
059600 0210-EXIT.
059700     EXIT.
059800
059900 0211-TEST-BRAND-POSITION.
060000     IF W-REQ-BRAND (W-SCAN-IDX:1) NOT = SPACE
060100        MOVE W-SCAN-IDX TO WS-REQ-BRAND-LEN.
060200 0211-EXIT.
060300     EXIT.
060400
060500*----------------------------------------------------------------
060600*    0300  READ STATION MASTER, SCORE EACH ROW, HARD-FILTER
060700*----------------------------------------------------------------
060800 0300-LOAD-AND-FILTER-STATIONS.
060900     COMPUTE WM-DEG-TO-RAD = WM-PI / 180.
061000     MOVE ZERO  TO WC-CANDIDATE-COUNT.
061100     MOVE "N"   TO W-END-OF-FILE.
061200     READ STATION-FILE
061300         AT END MOVE "Y" TO W-END-OF-FILE.
061400     PERFORM 0310-PROCESS-ONE-STATION THRU 0310-EXIT
061500         UNTIL END-OF-FILE.
061600     CLOSE STATION-FILE.
061700     CLOSE CAND-RAW-FILE.
061800 0300-EXIT.
061900     EXIT.
062000
062100 0310-PROCESS-ONE-STATION.
062200     PERFORM 0320-PARSE-PRICE THRU 0320-EXIT
062300     PERFORM 0330-VALIDATE-LATLON THRU 0330-EXIT.
062400     IF LATLON-VALID
062500        PERFORM 0340-COMPUTE-DISTANCE THRU 0340-EXIT
062600        PERFORM 0350-INFER-BRAND THRU 0350-EXIT
062700        PERFORM 0360-INFER-AMENITIES THRU 0360-EXIT
062800        PERFORM 0370-BUILD-STATION-ID THRU 0370-EXIT
062900        PERFORM 0380-APPLY-HARD-FILTERS THRU 0380-EXIT.
063000     READ STATION-FILE
063100         AT END MOVE "Y" TO W-END-OF-FILE.
063200 0310-EXIT.
063300     EXIT.
063400
063500*----------------------------------------------------------------
063600*    0320  PARSE STN-PRICE-TEXT TO NUMERIC (RULE U1-P)
063700*----------------------------------------------------------------
063800 0320-PARSE-PRICE.
063900     MOVE STN-PRICE-TEXT TO WS-PRICE-TEXT.
064000     MOVE ZERO TO WS-PRICE-INT WS-PRICE-DEC WS-DEC-DIGITS.
064100     MOVE "N"  TO WS-SEEN-DOT.
064200     MOVE "N"  TO W-FOUND-DIGIT.
064300     PERFORM 0321-SCAN-PRICE-CHAR THRU 0321-EXIT
064400         VARYING W-SCAN-IDX FROM 1 BY 1
064500         UNTIL W-SCAN-IDX > 10.
064600     IF FOUND-DIGIT
064700        COMPUTE WS-PRICE-NUM =
064800                WS-PRICE-INT + (WS-PRICE-DEC / 100)
064900        MOVE "Y" TO WS-HAS-PRICE
065000     ELSE
065100        MOVE ZERO TO WS-PRICE-NUM
065200        MOVE "N"  TO WS-HAS-PRICE.
065300 0320-EXIT.
065400     EXIT.
065500
065600 0321-SCAN-PRICE-CHAR.
065700     MOVE WS-PRICE-CHAR (W-SCAN-IDX) TO W-ONE-CHAR.
065800     IF W-ONE-CHAR = "."
065900        IF FOUND-DIGIT AND WS-SEEN-DOT = "N"
066000           MOVE "Y" TO WS-SEEN-DOT.
066100        GO TO 0321-EXIT.
066200     IF W-ONE-CHAR IS NOT NUMERIC
066300        GO TO 0321-EXIT.
066400     MOVE W-ONE-CHAR  TO W-ONE-DIGIT
066500     MOVE "Y"         TO W-FOUND-DIGIT.
066600     IF WS-SEEN-DOT = "N"
066700        COMPUTE WS-PRICE-INT = WS-PRICE-INT * 10 + W-ONE-DIGIT
066800        GO TO 0321-EXIT.
066900     IF WS-DEC-DIGITS >= 2
067000        GO TO 0321-EXIT.
067100     COMPUTE WS-PRICE-DEC = WS-PRICE-DEC * 10 + W-ONE-DIGIT.
067200     ADD 1 TO WS-DEC-DIGITS.
067300 0321-EXIT.
067400     EXIT.
067500
067600*----------------------------------------------------------------
067700*    0330  REJECT NON-NUMERIC COORDINATES
067800*----------------------------------------------------------------
067900 0330-VALIDATE-LATLON.
068000     MOVE "N" TO WS-LATLON-VALID.
068100     IF STN-LATITUDE NOT NUMERIC
068200        GO TO 0330-EXIT.
068300     IF STN-LONGITUDE NOT NUMERIC
068400        GO TO 0330-EXIT.
068500     MOVE STN-LATITUDE  TO WS-LATITUDE-NUM.
068600     MOVE STN-LONGITUDE TO WS-LONGITUDE-NUM.
068700     MOVE "Y" TO WS-LATLON-VALID.
068800 0330-EXIT.
068900     EXIT.
069000
069100*----------------------------------------------------------------
069200*    0340  HAVERSINE DISTANCE FROM REQUEST POINT (RULE U1-D)
069300*    ATAN2(SQ-A,SQ-1-A) REDUCES TO ARCSIN(SQ-A) SINCE BOTH ROOTS
069400*    ARE NON-NEGATIVE.  1995-09-05 CLT - SIGN OF DLON/DLAT FIXED,
069500*    SEE CHANGE LOG.
069600*----------------------------------------------------------------
069700 0340-COMPUTE-DISTANCE.
069800     COMPUTE WS-LAT1-RAD = W-REQ-LATITUDE  * WM-DEG-TO-RAD.
069900     COMPUTE WS-LAT2-RAD = WS-LATITUDE-NUM * WM-DEG-TO-RAD.
070000     COMPUTE WS-DLAT-RAD =
070100             (WS-LATITUDE-NUM - W-REQ-LATITUDE)
070200              * WM-DEG-TO-RAD / 2.
070300     COMPUTE WS-DLON-RAD =
070400             (WS-LONGITUDE-NUM - W-REQ-LONGITUDE)
070500              * WM-DEG-TO-RAD / 2.
070600
070700     MOVE WS-DLAT-RAD TO WM-TRIG-ANGLE.
070800     PERFORM 8200-COMPUTE-SIN THRU 8200-EXIT.
070900     MOVE WM-SIN-RESULT TO WS-SIN-HALF-DLAT.
071000
071100     MOVE WS-DLON-RAD TO WM-TRIG-ANGLE.
071200     PERFORM 8200-COMPUTE-SIN THRU 8200-EXIT.
071300     MOVE WM-SIN-RESULT TO WS-SIN-HALF-DLON.
071400
071500     MOVE WS-LAT1-RAD TO WM-TRIG-ANGLE.
071600     PERFORM 8300-COMPUTE-COS THRU 8300-EXIT.
071700     MOVE WM-COS-RESULT TO WS-COS-LAT1.
071800
071900     MOVE WS-LAT2-RAD TO WM-TRIG-ANGLE.
072000     PERFORM 8300-COMPUTE-COS THRU 8300-EXIT.
072100     MOVE WM-COS-RESULT TO WS-COS-LAT2.
072200
072300     COMPUTE WS-HAVERSINE-A =
072400             (WS-SIN-HALF-DLAT ** 2)
072500              + (WS-COS-LAT1 * WS-COS-LAT2
072600                 * (WS-SIN-HALF-DLON ** 2)).
072700     IF WS-HAVERSINE-A < 0
072800        MOVE 0 TO WS-HAVERSINE-A.
072900     IF WS-HAVERSINE-A > 1
073000        MOVE 1 TO WS-HAVERSINE-A.
073100
073200     MOVE WS-HAVERSINE-A TO WM-SQRT-IN.
073300     PERFORM 8100-COMPUTE-SQRT THRU 8100-EXIT.
073400
073500     MOVE WM-SQRT-OUT TO WM-ARCSIN-IN.
073600     PERFORM 8400-COMPUTE-ARCSIN THRU 8400-EXIT.
073700
073800     COMPUTE WS-DISTANCE-MI ROUNDED =
073900             WM-EARTH-RADIUS-MI * 2 * WM-ARCSIN-RESULT.
074000 0340-EXIT.
074100     EXIT.
074200
074300*----------------------------------------------------------------
074400*    8100  SQUARE ROOT BY NEWTON-RAPHSON (NO INTRINSIC SQRT)
074500*----------------------------------------------------------------
074600 8100-COMPUTE-SQRT.
074700     IF WM-SQRT-IN NOT > 0
074800        MOVE 0 TO WM-SQRT-OUT
074900        GO TO 8100-EXIT.
075000     MOVE WM-SQRT-IN TO WM-SQRT-GUESS.
075100     PERFORM 8110-SQRT-ITERATE THRU 8110-EXIT
075200         VARYING WM-SQRT-TRIES FROM 1 BY 1
075300         UNTIL WM-SQRT-TRIES > 20.
075400     MOVE WM-SQRT-GUESS TO WM-SQRT-OUT.
075500 8100-EXIT.
075600     EXIT.
075700
075800 8110-SQRT-ITERATE.
075900     MOVE WM-SQRT-GUESS TO WM-SQRT-PREV.
076000     COMPUTE WM-SQRT-GUESS =
076100             (WM-SQRT-PREV + (WM-SQRT-IN / WM-SQRT-PREV)) / 2.
076200 8110-EXIT.
076300     EXIT.
076400
076500*----------------------------------------------------------------
076600*    8200  SINE BY POWER SERIES (NO INTRINSIC SIN)
076700*----------------------------------------------------------------
076800 8200-COMPUTE-SIN.
076900     COMPUTE WM-TRIG-ANGLE-SQ = WM-TRIG-ANGLE ** 2.
077000     MOVE WM-TRIG-ANGLE TO WM-TRIG-TERM.
077100     MOVE WM-TRIG-ANGLE TO WM-TRIG-RESULT.
077200     PERFORM 8210-SIN-TERM THRU 8210-EXIT
077300         VARYING WM-TRIG-N FROM 1 BY 1
077400         UNTIL WM-TRIG-N > 12.
077500     MOVE WM-TRIG-RESULT TO WM-SIN-RESULT.
077600 8200-EXIT.
077700     EXIT.
077800
077900 8210-SIN-TERM.
078000     COMPUTE WM-TRIG-TERM =
078100             WM-TRIG-TERM * WM-TRIG-ANGLE-SQ * (-1)
078200             / ((2 * WM-TRIG-N) * ((2 * WM-TRIG-N) + 1)).
078300     ADD WM-TRIG-TERM TO WM-TRIG-RESULT.
078400 8210-EXIT.
078500     EXIT.
078600
078700*----------------------------------------------------------------
078800*    8300  COSINE BY POWER SERIES (NO INTRINSIC COS)
078900*----------------------------------------------------------------
079000 8300-COMPUTE-COS.
079100     COMPUTE WM-TRIG-ANGLE-SQ = WM-TRIG-ANGLE ** 2.
079200     MOVE 1 TO WM-TRIG-TERM.
079300     MOVE 1 TO WM-TRIG-RESULT.
079400     PERFORM 8310-COS-TERM THRU 8310-EXIT
079500         VARYING WM-TRIG-N FROM 1 BY 1
079600         UNTIL WM-TRIG-N > 12.
079700     MOVE WM-TRIG-RESULT TO WM-COS-RESULT.
079800 8300-EXIT.
079900     EXIT.
080000
080100 8310-COS-TERM.
080200     COMPUTE WM-TRIG-TERM =
080300             WM-TRIG-TERM * WM-TRIG-ANGLE-SQ * (-1)
080400             / (((2 * WM-TRIG-N) - 1) * (2 * WM-TRIG-N)).
080500     ADD WM-TRIG-TERM TO WM-TRIG-RESULT.
080600 8310-EXIT.
080700     EXIT.
080800
080900*----------------------------------------------------------------
081000*    8400  ARCSINE BY POWER SERIES (NO INTRINSIC ASIN)
081100*    1996-02-11 CLT - RAISED TO 40 TERMS, SEE CHANGE LOG.
081200*----------------------------------------------------------------
081300 8400-COMPUTE-ARCSIN.
081400     COMPUTE WM-ARCSIN-X-SQ = WM-ARCSIN-IN ** 2.
081500     MOVE WM-ARCSIN-IN TO WM-ARCSIN-TERM.
081600     MOVE WM-ARCSIN-IN TO WM-ARCSIN-RESULT.
081700     PERFORM 8410-ARCSIN-TERM THRU 8410-EXIT
081800         VARYING WM-TRIG-N FROM 0 BY 1
081900         UNTIL WM-TRIG-N > 39.
082000 8400-EXIT.
082100     EXIT.
082200
082300 8410-ARCSIN-TERM.
082400     COMPUTE WM-ARCSIN-TERM =
082500             WM-ARCSIN-TERM * WM-ARCSIN-X-SQ
082600             * (((2 * WM-TRIG-N) + 1) ** 2)
082700             / (2 * (WM-TRIG-N + 1) * ((2 * WM-TRIG-N) + 3)).
082800     ADD WM-ARCSIN-TERM TO WM-ARCSIN-RESULT.
082900 8410-EXIT.
083000     EXIT.
083100
083200*----------------------------------------------------------------
083300*    0350  INFER BRAND FROM NAME (RULE U1-B)
083400*    1996-07-30 JMP - TABLE-DRIVEN REWRITE, SEE CHANGE LOG.
083500*----------------------------------------------------------------
083600 0350-INFER-BRAND.
083700     MOVE STN-NAME TO WS-LOWER-NAME.
083800     INSPECT WS-LOWER-NAME CONVERTING
083900             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
084000     MOVE "N" TO W-BRAND-FOUND.
084100     PERFORM 0351-TRY-ONE-BRAND THRU 0351-EXIT
084200         VARYING WB-BRAND-IDX FROM 1 BY 1
084300         UNTIL WB-BRAND-IDX > WB-BRAND-COUNT
084400            OR BRAND-FOUND.
084500     IF BRAND-FOUND
084600        GO TO 0350-EXIT.
084700     PERFORM 0352-FIRST-WORD-OF-NAME THRU 0352-EXIT.
084800 0350-EXIT.
084900     EXIT.
085000
085100 0351-TRY-ONE-BRAND.
085200     MOVE WB-BRAND-NAME (WB-BRAND-IDX) TO WS-BRAND-SCAN.
085300     INSPECT WS-BRAND-SCAN CONVERTING
085400             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
085500     MOVE ZERO TO W-TALLY-IDX.
085600     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
085700             WS-BRAND-SCAN (1:WB-BRAND-LEN (WB-BRAND-IDX)).
085800     IF W-TALLY-IDX > ZERO
085900        MOVE "Y" TO W-BRAND-FOUND
086000        MOVE WB-BRAND-NAME (WB-BRAND-IDX) TO WS-BRAND.
086100 0351-EXIT.
086200     EXIT.
086300
086400 0352-FIRST-WORD-OF-NAME.
086500     MOVE SPACES TO WS-BRAND.
086600     MOVE "N" TO W-FOUND-DIGIT.
086700     PERFORM 0353-COPY-FIRST-WORD-CHAR THRU 0353-EXIT
086800         VARYING W-SCAN-IDX FROM 1 BY 1
086900         UNTIL W-SCAN-IDX > 20.
087000     IF WS-BRAND = SPACES
087100        MOVE "UNKNOWN" TO WS-BRAND.
087200     INSPECT WS-BRAND CONVERTING
087300             WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
087400 0352-EXIT.
087500     EXIT.
087600
087700 0353-COPY-FIRST-WORD-CHAR.
087800     IF STN-NAME (W-SCAN-IDX:1) = SPACE
087900        MOVE "Y" TO W-FOUND-DIGIT
088000        GO TO 0353-EXIT.
088100     IF W-FOUND-DIGIT = "Y"
088200        GO TO 0353-EXIT.
088300     MOVE STN-NAME (W-SCAN-IDX:1) TO WS-BRAND (W-SCAN-IDX:1).
088400 0353-EXIT.
088500     EXIT.
088600
088700*----------------------------------------------------------------
088800*    0360  INFER AMENITIES FROM NAME AND SCORE (RULE U1-A)
088900*----------------------------------------------------------------
089000 0360-INFER-AMENITIES.
089100     MOVE ZERO TO W-TALLY-IDX.
089200     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
089300             "7-eleven".
089400     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "shell".
089500     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
089600             "chevron".
089700     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "arco".
089800     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "mobil".
089900     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "76".
090000     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "valero".
090100     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
090200             "sinclair".
090300     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
090400             "speedway".
090500     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "gas".
090600     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "fuel".
090700     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "gulf".
090800     IF W-TALLY-IDX > ZERO
090900        MOVE "Y" TO WS-AMEN-STORE
091000     ELSE
091100        MOVE "N" TO WS-AMEN-STORE.
091200
091300     MOVE ZERO TO W-TALLY-IDX.
091400     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "food".
091500     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
091600             "market".
091700     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "mart".
091800     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
091900             "7-eleven".
092000     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
092100             "costco".
092200     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL
092300             "ralphs".
092400     INSPECT WS-LOWER-NAME TALLYING W-TALLY-IDX FOR ALL "sam".
092500     IF W-TALLY-IDX > ZERO
092600        MOVE "Y" TO WS-AMEN-FOOD
092700     ELSE
092800        MOVE "N" TO WS-AMEN-FOOD.
092900
093000     MOVE "N" TO WS-AMEN-RESTROOM.
093100     IF WS-AMEN-STORE = "Y" OR WS-AMEN-FOOD = "Y"
093200        MOVE "Y" TO WS-AMEN-RESTROOM.
093300
093400     MOVE ZERO TO WS-AMEN-SCORE.
093500     IF WANT-FOOD AND WS-AMEN-FOOD = "Y"
093600        ADD 1 TO WS-AMEN-SCORE.
093700     IF WANT-STORE AND WS-AMEN-STORE = "Y"
093800        ADD 1 TO WS-AMEN-SCORE.
093900     IF WANT-RESTROOM AND WS-AMEN-RESTROOM = "Y"
094000        ADD 1 TO WS-AMEN-SCORE.
094100 0360-EXIT.
094200     EXIT.
094300
094400*----------------------------------------------------------------
094500*    0370  STABLE STATION ID (RULE U1-I) - FOLDED CHAR DIGEST
094600*    1997-01-08 JMP - SEE CHANGE LOG FOR DIGEST METHOD HISTORY.
094700*----------------------------------------------------------------
094800 0370-BUILD-STATION-ID.
094900     MOVE SPACES TO WS-NORM-KEY.
095000     MOVE WS-LOWER-NAME TO WS-NORM-KEY (1:40).
095100     MOVE "|" TO WS-NORM-KEY (41:1).
095200     MOVE STN-ADDRESS TO WS-NORM-KEY (42:60).
095300     INSPECT WS-NORM-KEY (42:60) CONVERTING
095400             WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
095500     MOVE "|" TO WS-NORM-KEY (102:1).
095600     MOVE WS-LATITUDE-NUM  TO WS-NORM-KEY (103:10).
095700     MOVE "|" TO WS-NORM-KEY (113:1).
095800     MOVE WS-LONGITUDE-NUM TO WS-NORM-KEY (114:10).
095900
096000     MOVE ZERO TO WS-DIGEST-SUM.
096100     PERFORM 0371-FOLD-ONE-CHAR THRU 0371-EXIT
096200         VARYING WS-DIGEST-IDX FROM 1 BY 1
096300         UNTIL WS-DIGEST-IDX > 140.
096400     IF WS-DIGEST-SUM < ZERO
096500        COMPUTE WS-DIGEST-SUM = WS-DIGEST-SUM * -1.
096600     DIVIDE WS-DIGEST-SUM BY 99999999 GIVING WS-DIGEST-QUOT
096700            REMAINDER WS-DIGEST-MOD.
096800     MOVE "ST" TO WS-STATION-ID (1:2).
096900     MOVE WS-DIGEST-MOD TO WS-STATION-ID (3:8).
097000 0370-EXIT.
097100     EXIT.
097200
097300 0371-FOLD-ONE-CHAR.
097400     MOVE WS-NORM-KEY-CHAR (WS-DIGEST-IDX) TO W-ONE-CHAR.
097500     PERFORM 0372-WEIGH-ONE-CHAR THRU 0372-EXIT.
097600     COMPUTE WS-DIGEST-SUM = (WS-DIGEST-SUM * 31) + W-CHAR-CODE.
097700 0371-EXIT.
097800     EXIT.
097900
098000 0372-WEIGH-ONE-CHAR.
098100*    CHEAP DETERMINISTIC WEIGHT - NO INTRINSIC FUNCTION FOR A
098200*    COLLATING ORDINAL, SO LETTERS ARE LOOKED UP IN THE ALPHABET
098300*    TABLE AND EVERYTHING ELSE DEFAULTS TO A FLAT WEIGHT.
098400     MOVE 1 TO W-CHAR-CODE.
098500     IF W-ONE-CHAR IS NUMERIC
098600        MOVE W-ONE-CHAR TO W-ONE-DIGIT
098700        COMPUTE W-CHAR-CODE = W-ONE-DIGIT + 1
098800        GO TO 0372-EXIT.
098900     PERFORM 0373-TRY-ONE-LETTER THRU 0373-EXIT
099000         VARYING W-TALLY-IDX FROM 1 BY 1
099100         UNTIL W-TALLY-IDX > 26
099200            OR W-CHAR-CODE > 1.
099300 0372-EXIT.
099400     EXIT.
099500
099600 0373-TRY-ONE-LETTER.
099700     IF W-ONE-CHAR = WS-LOWER-ALPHA-CHAR (W-TALLY-IDX)
099800        COMPUTE W-CHAR-CODE = W-TALLY-IDX + 10.
099900 0373-EXIT.
100000     EXIT.
100100
100200*----------------------------------------------------------------
100300*    0380  HARD FILTERS - DISTANCE AND BRAND (BATCH FLOW STEP 3)
100400*----------------------------------------------------------------
100500 0380-APPLY-HARD-FILTERS.
100600     IF WS-DISTANCE-MI > W-REQ-MAX-DIST
100700        GO TO 0380-EXIT.
100800     IF WS-REQ-BRAND-LEN > ZERO
100900        MOVE ZERO TO W-TALLY-IDX
101000        INSPECT WS-BRAND TALLYING W-TALLY-IDX FOR ALL
101100                W-REQ-BRAND (1:WS-REQ-BRAND-LEN)
101200        IF W-TALLY-IDX = ZERO
101300           GO TO 0380-EXIT.
101400
101500     MOVE WS-STATION-ID    TO CR-ID
101600     MOVE STN-NAME         TO CR-NAME
101700     MOVE WS-BRAND         TO CR-BRAND
101800     IF HAS-PRICE
101900        MOVE WS-PRICE-NUM        TO CR-PRICE-NUM
102000     ELSE
102100        MOVE W-NO-PRICE-SORT-KEY TO CR-PRICE-NUM.
102200     MOVE WS-HAS-PRICE     TO CR-HAS-PRICE
102300     COMPUTE CR-DISTANCE ROUNDED = WS-DISTANCE-MI
102400     MOVE WS-LATITUDE-NUM  TO CR-LATITUDE
102500     MOVE WS-LONGITUDE-NUM TO CR-LONGITUDE
102600     MOVE WS-AMEN-FOOD     TO CR-AMEN-FOOD
102700     MOVE WS-AMEN-STORE    TO CR-AMEN-STORE
102800     MOVE WS-AMEN-RESTROOM TO CR-AMEN-RESTROOM
102900     WRITE CAND-RAW-RECORD.
103000     ADD 1 TO WC-CANDIDATE-COUNT.
103100 0380-EXIT.
103200     EXIT.
103300
103400*----------------------------------------------------------------
103500*    0400  BUDGET CAP FALLBACK (MODE=BUDGET, RULE BATCH STEP 4)
103600*----------------------------------------------------------------
103700 0400-APPLY-BUDGET-FALLBACK.
103800     MOVE "N" TO W-ACTIVE-FILE-IS-BUDGET.
103900     IF NOT MODE-BUDGET
104000        GO TO 0400-EXIT.
104100     IF W-REQ-BUDGET-CAP = ZERO
104200        GO TO 0400-EXIT.
104300     PERFORM 0410-COUNT-UNDER-CAP THRU 0410-EXIT.
104400     IF WC-BUDGET-COUNT = ZERO
104500        MOVE "Y" TO W-USED-BUDGET-FALLBACK
104600        GO TO 0400-EXIT.
104700     PERFORM 0420-WRITE-BUDGET-CANDIDATES THRU 0420-EXIT.
104800     MOVE "Y" TO W-ACTIVE-FILE-IS-BUDGET.
104900 0400-EXIT.
105000     EXIT.
105100
105200 0410-COUNT-UNDER-CAP.
105300     MOVE ZERO TO WC-BUDGET-COUNT.
105400     OPEN INPUT CAND-RAW-FILE.
105500     MOVE "N" TO W-END-OF-FILE.
105600     READ CAND-RAW-FILE
105700         AT END MOVE "Y" TO W-END-OF-FILE.
105800     PERFORM 0411-TEST-ONE-CANDIDATE THRU 0411-EXIT
105900         UNTIL END-OF-FILE.
106000     CLOSE CAND-RAW-FILE.
106100 0410-EXIT.
106200     EXIT.
106300
106400 0411-TEST-ONE-CANDIDATE.
106500     IF CR-HAS-PRICE = "Y" AND CR-PRICE-NUM NOT > W-REQ-BUDGET-CAP
106600        ADD 1 TO WC-BUDGET-COUNT.
106700     READ CAND-RAW-FILE
106800         AT END MOVE "Y" TO W-END-OF-FILE.
106900 0411-EXIT.
107000     EXIT.
107100
107200 0420-WRITE-BUDGET-CANDIDATES.
107300     OPEN INPUT  CAND-RAW-FILE.
107400     OPEN OUTPUT CAND-BUDG-FILE.
107500     MOVE "N" TO W-END-OF-FILE.
107600     READ CAND-RAW-FILE
107700         AT END MOVE "Y" TO W-END-OF-FILE.
107800     PERFORM 0421-COPY-ONE-IF-UNDER-CAP THRU 0421-EXIT
107900         UNTIL END-OF-FILE.
108000     CLOSE CAND-RAW-FILE.
108100     CLOSE CAND-BUDG-FILE.
108200 0420-EXIT.
108300     EXIT.
108400
108500 0421-COPY-ONE-IF-UNDER-CAP.
108600     IF CR-HAS-PRICE NOT = "Y"
108700        GO TO 0422-READ-NEXT-RAW.
108800     IF CR-PRICE-NUM > W-REQ-BUDGET-CAP
108900        GO TO 0422-READ-NEXT-RAW.
109000     MOVE CR-ID             TO CB-ID
109100     MOVE CR-NAME           TO CB-NAME
109200     MOVE CR-BRAND          TO CB-BRAND
109300     MOVE CR-PRICE-NUM      TO CB-PRICE-NUM
109400     MOVE CR-HAS-PRICE      TO CB-HAS-PRICE
109500     MOVE CR-DISTANCE       TO CB-DISTANCE
109600     MOVE CR-LATITUDE       TO CB-LATITUDE
109700     MOVE CR-LONGITUDE      TO CB-LONGITUDE
109800     MOVE CR-AMEN-FOOD      TO CB-AMEN-FOOD
109900     MOVE CR-AMEN-STORE     TO CB-AMEN-STORE
110000     MOVE CR-AMEN-RESTROOM  TO CB-AMEN-RESTROOM
110100     WRITE CAND-BUDG-RECORD.
110200 0422-READ-NEXT-RAW.
110300     READ CAND-RAW-FILE
110400         AT END MOVE "Y" TO W-END-OF-FILE.
110500 0421-EXIT.
110600     EXIT.
110700
110800*----------------------------------------------------------------
110900*    0500  MIN/MAX OVER THE ACTIVE CANDIDATE SET (RULE U1-N)
111000*----------------------------------------------------------------
111100 0500-COMPUTE-MIN-MAX.
111200     MOVE 9999.999 TO WC-MIN-DISTANCE.
111300     MOVE ZERO     TO WC-MAX-DISTANCE.
111400     MOVE 999.99   TO WC-MIN-PRICE.
111500     MOVE ZERO     TO WC-MAX-PRICE.
111600     MOVE "N"      TO W-FOUND-PRICE.
111700     IF ACTIVE-IS-BUDGET
111800        OPEN INPUT CAND-BUDG-FILE
111900     ELSE
112000        OPEN INPUT CAND-RAW-FILE.
112100     MOVE "N" TO W-END-OF-FILE.
112200     PERFORM 0510-READ-ACTIVE-RECORD THRU 0510-EXIT.
112300     PERFORM 0520-FOLD-MIN-MAX THRU 0520-EXIT
112400         UNTIL END-OF-FILE.
112500     IF ACTIVE-IS-BUDGET
112600        CLOSE CAND-BUDG-FILE
112700     ELSE
112800        CLOSE CAND-RAW-FILE.
112900     IF NOT FOUND-PRICE
113000        MOVE ZERO TO WC-MIN-PRICE WC-MAX-PRICE.
113100 0500-EXIT.
113200     EXIT.
113300
113400*----------------------------------------------------------------
113500*    0510  READ ONE ROW OF WHICHEVER FILE IS ACTIVE INTO THE
113600*    COMMON WS-ACTIVE-RECORD AREA.  SHARED BY 0500 AND 0600.
113700*----------------------------------------------------------------
113800 0510-READ-ACTIVE-RECORD.
113900     IF ACTIVE-IS-BUDGET
114000        READ CAND-BUDG-FILE
114100            AT END MOVE "Y" TO W-END-OF-FILE
114200        GO TO 0511-CHECK-EOF.
114300     READ CAND-RAW-FILE
114400         AT END MOVE "Y" TO W-END-OF-FILE.
114500 0511-CHECK-EOF.
114600     IF END-OF-FILE
114700        GO TO 0510-EXIT.
114800     IF ACTIVE-IS-BUDGET
114900        MOVE CB-ID             TO AR-ID
115000        MOVE CB-NAME           TO AR-NAME
115100        MOVE CB-BRAND          TO AR-BRAND
115200        MOVE CB-PRICE-NUM      TO AR-PRICE-NUM
115300        MOVE CB-HAS-PRICE      TO AR-HAS-PRICE
115400        MOVE CB-DISTANCE       TO AR-DISTANCE
115500        MOVE CB-LATITUDE       TO AR-LATITUDE
115600        MOVE CB-LONGITUDE      TO AR-LONGITUDE
115700        MOVE CB-AMEN-FOOD      TO AR-AMEN-FOOD
115800        MOVE CB-AMEN-STORE     TO AR-AMEN-STORE
115900        MOVE CB-AMEN-RESTROOM  TO AR-AMEN-RESTROOM
116000        GO TO 0510-EXIT.
116100     MOVE CR-ID             TO AR-ID
116200     MOVE CR-NAME           TO AR-NAME
116300     MOVE CR-BRAND          TO AR-BRAND
116400     MOVE CR-PRICE-NUM      TO AR-PRICE-NUM
116500     MOVE CR-HAS-PRICE      TO AR-HAS-PRICE
116600     MOVE CR-DISTANCE       TO AR-DISTANCE
116700     MOVE CR-LATITUDE       TO AR-LATITUDE
116800     MOVE CR-LONGITUDE      TO AR-LONGITUDE
116900     MOVE CR-AMEN-FOOD      TO AR-AMEN-FOOD
117000     MOVE CR-AMEN-STORE     TO AR-AMEN-STORE
117100     MOVE CR-AMEN-RESTROOM  TO AR-AMEN-RESTROOM.
117200 0510-EXIT.
117300     EXIT.
117400
117500 0520-FOLD-MIN-MAX.
117600     IF AR-DISTANCE < WC-MIN-DISTANCE
117700        MOVE AR-DISTANCE TO WC-MIN-DISTANCE.
117800     IF AR-DISTANCE > WC-MAX-DISTANCE
117900        MOVE AR-DISTANCE TO WC-MAX-DISTANCE.
118000     IF AR-HAS-PRICE NOT = "Y"
118100        GO TO 0521-READ-NEXT.
118200     MOVE "Y" TO W-FOUND-PRICE.
118300     IF AR-PRICE-NUM < WC-MIN-PRICE
118400        MOVE AR-PRICE-NUM TO WC-MIN-PRICE.
118500     IF AR-PRICE-NUM > WC-MAX-PRICE
118600        MOVE AR-PRICE-NUM TO WC-MAX-PRICE.
118700 0521-READ-NEXT.
118800     PERFORM 0510-READ-ACTIVE-RECORD THRU 0510-EXIT.
118900 0520-EXIT.
119000     EXIT.
119100
119200*----------------------------------------------------------------
119300*    0600  NORMALIZE AND SCORE EACH ACTIVE CANDIDATE (RULE U1-S)
119400*----------------------------------------------------------------
119500 0600-SCORE-CANDIDATES.
119600     OPEN OUTPUT CAND-SCORE-FILE.
119700     IF ACTIVE-IS-BUDGET
119800        OPEN INPUT CAND-BUDG-FILE
119900     ELSE
120000        OPEN INPUT CAND-RAW-FILE.
120100     MOVE "N" TO W-END-OF-FILE.
120200     PERFORM 0510-READ-ACTIVE-RECORD THRU 0510-EXIT.
120300     PERFORM 0610-SCORE-ONE-CANDIDATE THRU 0610-EXIT
120400         UNTIL END-OF-FILE.
120500     IF ACTIVE-IS-BUDGET
120600        CLOSE CAND-BUDG-FILE
120700     ELSE
120800        CLOSE CAND-RAW-FILE.
120900     CLOSE CAND-SCORE-FILE.
121000 0600-EXIT.
121100     EXIT.
121200
121300 0610-SCORE-ONE-CANDIDATE.
121400     PERFORM 0620-NORMALIZE-DISTANCE THRU 0620-EXIT.
121500     PERFORM 0630-NORMALIZE-PRICE THRU 0630-EXIT.
121600     PERFORM 0635-COMPUTE-AMENITY-SCORE THRU 0635-EXIT.
121700     PERFORM 0640-COMPUTE-MODE-SCORE THRU 0640-EXIT.
121800     MOVE AR-ID             TO CS-ID
121900     MOVE AR-NAME           TO CS-NAME
122000     MOVE AR-BRAND          TO CS-BRAND
122100     MOVE AR-PRICE-NUM      TO CS-PRICE-NUM
122200     MOVE AR-HAS-PRICE      TO CS-HAS-PRICE
122300     MOVE AR-DISTANCE       TO CS-DISTANCE
122400     MOVE AR-LATITUDE       TO CS-LATITUDE
122500     MOVE AR-LONGITUDE      TO CS-LONGITUDE
122600     MOVE AR-AMEN-FOOD      TO CS-AMEN-FOOD
122700     MOVE AR-AMEN-STORE     TO CS-AMEN-STORE
122800     MOVE AR-AMEN-RESTROOM  TO CS-AMEN-RESTROOM
122900     MOVE WS-AMEN-SCORE     TO CS-AMEN-SCORE
123000     MOVE WC-MODE-SCORE     TO CS-SCORE
123100     WRITE CAND-SCORE-RECORD.
123200     PERFORM 0510-READ-ACTIVE-RECORD THRU 0510-EXIT.
123300 0610-EXIT.
123400     EXIT.
123500
123600 0620-NORMALIZE-DISTANCE.
123700     IF WC-MAX-DISTANCE = WC-MIN-DISTANCE
123800        MOVE ZERO TO WC-NORM-DISTANCE
123900        GO TO 0620-EXIT.
124000     COMPUTE WC-NORM-DISTANCE =
124100             (AR-DISTANCE - WC-MIN-DISTANCE)
124200              / (WC-MAX-DISTANCE - WC-MIN-DISTANCE).
124300 0620-EXIT.
124400     EXIT.
124500
124600 0630-NORMALIZE-PRICE.
124700     IF WC-MAX-PRICE = WC-MIN-PRICE
124800        MOVE ZERO TO WC-NORM-PRICE
124900        GO TO 0630-EXIT.
125000     IF AR-HAS-PRICE NOT = "Y"
125100        MOVE 1 TO WC-NORM-PRICE
125200        GO TO 0630-EXIT.
125300     COMPUTE WC-NORM-PRICE =
125400             (AR-PRICE-NUM - WC-MIN-PRICE)
125500              / (WC-MAX-PRICE - WC-MIN-PRICE).
125600 0630-EXIT.
125700     EXIT.
125800
125900*----------------------------------------------------------------
126000*    0635  AMENITY SCORE - COUNT OF REQUESTED AMENITIES PRESENT
126100*----------------------------------------------------------------
126200 0635-COMPUTE-AMENITY-SCORE.
126300     MOVE ZERO TO WS-AMEN-SCORE.
126400     IF WANT-FOOD AND AR-AMEN-FOOD = "Y"
126500        ADD 1 TO WS-AMEN-SCORE.
126600     IF WANT-STORE AND AR-AMEN-STORE = "Y"
126700        ADD 1 TO WS-AMEN-SCORE.
126800     IF WANT-RESTROOM AND AR-AMEN-RESTROOM = "Y"
126900        ADD 1 TO WS-AMEN-SCORE.
127000 0635-EXIT.
127100     EXIT.
127200
127300*----------------------------------------------------------------
127400*    0640  MODE-DEPENDENT SCORE FORMULA (RULE U1-S)
127500*----------------------------------------------------------------
127600 0640-COMPUTE-MODE-SCORE.
127700     IF MODE-EMERGENCY
127800        COMPUTE WC-MODE-SCORE =
127900                (2.0 * WC-OPEN-BONUS)
128000                 - ((2.0 + (3.0 * W-REQ-URGENCY)) *
128100                     WC-NORM-DISTANCE)
128200                 - (0.8 * WC-NORM-PRICE)
128300                 + (0.2 * WS-AMEN-SCORE)
128400        GO TO 0640-EXIT.
128500     IF MODE-BUDGET
128600        COMPUTE WC-MODE-SCORE =
128700                (1.0 * WC-OPEN-BONUS)
128800                 - (3.0 * WC-NORM-PRICE)
128900                 - (0.8 * WC-NORM-DISTANCE)
129000                 + (0.1 * WS-AMEN-SCORE)
129100        IF USED-BUDGET-FALLBACK
129200           PERFORM 0641-APPLY-FALLBACK-PENALTY THRU 0641-EXIT.
129300        GO TO 0640-EXIT.
129400     IF COMFORT-IDC-ON
129500        COMPUTE WC-MODE-SCORE =
129600                (2.5 * WC-OPEN-BONUS)
129700                 - (0.6 * WC-NORM-DISTANCE)
129800                 - (0.3 * WC-NORM-PRICE)
129900                 + (1.0 * WS-AMEN-SCORE)
130000        GO TO 0640-EXIT.
130100     COMPUTE WC-MODE-SCORE =
130200             (2.5 * WC-OPEN-BONUS)
130300              - (1.2 * WC-NORM-DISTANCE)
130400              - (1.0 * WC-NORM-PRICE)
130500              + (0.9 * WS-AMEN-SCORE).
130600 0640-EXIT.
130700     EXIT.
130800
130900*----------------------------------------------------------------
131000*    0641  BUDGET-FALLBACK PENALTY - 5.0 * MAX(0,PRICE-CAP)
131100*----------------------------------------------------------------
131200 0641-APPLY-FALLBACK-PENALTY.
131300     IF AR-HAS-PRICE NOT = "Y"
131400        GO TO 0641-EXIT.
131500     IF AR-PRICE-NUM NOT > W-REQ-BUDGET-CAP
131600        GO TO 0641-EXIT.
131700     COMPUTE WC-MODE-SCORE =
131800             WC-MODE-SCORE
131900              - (5.0 * (AR-PRICE-NUM - W-REQ-BUDGET-CAP)).
132000 0641-EXIT.
132100     EXIT.
132200
132300*----------------------------------------------------------------
132400*    0700  SORT THE SCORED CANDIDATES PER REQ-PRIORITY (STEP 8)
132500*----------------------------------------------------------------
132600 0700-SORT-CANDIDATES.
132700     IF PRIORITY-CHEAPEST
132800        SORT SORT-WORK-FILE
132900            ON ASCENDING KEY SW-PRICE-NUM
133000               DESCENDING KEY SW-SCORE
133100               ASCENDING KEY SW-DISTANCE
133200            USING CAND-SCORE-FILE
133300            GIVING CAND-SORTED-FILE
133400        GO TO 0700-EXIT.
133500     IF PRIORITY-CLOSEST
133600        SORT SORT-WORK-FILE
133700            ON ASCENDING KEY SW-DISTANCE
133800               DESCENDING KEY SW-SCORE
133900               ASCENDING KEY SW-PRICE-NUM
134000            USING CAND-SCORE-FILE
134100            GIVING CAND-SORTED-FILE
134200        GO TO 0700-EXIT.
134300     SORT SORT-WORK-FILE
134400         ON DESCENDING KEY SW-SCORE
134500         USING CAND-SCORE-FILE
134600         GIVING CAND-SORTED-FILE.
134700 0700-EXIT.
134800     EXIT.
134900
135000*----------------------------------------------------------------
135100*    0810  DEDUP THE SORTED SET, TRUNCATE AT REQ-TOP, WRITE
135200*    RESULT-RECORD (RULE, BATCH STEPS 9-12)
135300*----------------------------------------------------------------
135400 0810-DEDUP-AND-WRITE.
135500     MOVE ZERO TO SEEN-ID-COUNT.
135600     MOVE ZERO TO OUTPUT-ID-COUNT.
135700     MOVE ZERO TO WR-KEPT-COUNT.
135800     OPEN INPUT CAND-SORTED-FILE.
135900     MOVE "N" TO W-END-OF-FILE.
136000     READ CAND-SORTED-FILE
136100         AT END MOVE "Y" TO W-END-OF-FILE.
136200     PERFORM 0820-WRITE-ONE-RESULT THRU 0820-EXIT
136300         UNTIL END-OF-FILE
136400            OR WR-KEPT-COUNT = W-REQ-TOP.
136500     CLOSE CAND-SORTED-FILE.
136600 0810-EXIT.
136700     EXIT.
136800
136900 0820-WRITE-ONE-RESULT.
137000     PERFORM 0830-CHECK-SEEN THRU 0830-EXIT.
137100     IF ID-ALREADY-SEEN
137200        GO TO 0825-READ-NEXT-SORTED.
137300     PERFORM 0840-BUILD-RESULT-RECORD THRU 0840-EXIT.
137400     PERFORM 0860-ASSIGN-UNIQUE-ID THRU 0860-EXIT.
137500     MOVE WR-FINAL-ID TO RES-ID.
137600     WRITE RESULT-RECORD.
137700     ADD 1 TO WR-KEPT-COUNT.
137800 0825-READ-NEXT-SORTED.
137900     READ CAND-SORTED-FILE
138000         AT END MOVE "Y" TO W-END-OF-FILE.
138100 0820-EXIT.
138200     EXIT.
138300
138400*----------------------------------------------------------------
138500*    0830  HAS THIS STATION ID ALREADY BEEN WRITTEN (STEP 9)
138600*----------------------------------------------------------------
138700 0830-CHECK-SEEN.
138800     MOVE "N" TO W-ID-SEEN.
138900     PERFORM 0831-TRY-ONE-SEEN-SLOT THRU 0831-EXIT
139000         VARYING SEEN-IDX FROM 1 BY 1
139100         UNTIL SEEN-IDX > SEEN-ID-COUNT
139200            OR ID-ALREADY-SEEN.
139300     IF ID-ALREADY-SEEN
139400        GO TO 0830-EXIT.
139500     IF SEEN-ID-COUNT < MAX-WORK-ENTRIES
139600        ADD 1 TO SEEN-ID-COUNT
139700        MOVE XS-ID TO SEEN-ID (SEEN-ID-COUNT).
139800 0830-EXIT.
139900     EXIT.
140000
140100 0831-TRY-ONE-SEEN-SLOT.
140200     IF SEEN-ID (SEEN-IDX) = XS-ID
140300        MOVE "Y" TO W-ID-SEEN.
140400 0831-EXIT.
140500     EXIT.
140600
140700*----------------------------------------------------------------
140800*    0840  MOVE THE SORTED ROW INTO RESULT-RECORD AND BUILD THE
140900*    "WHY" AND "NEARBY" TEXT (RULES U1-W AND U1-A)
141000*----------------------------------------------------------------
141100 0840-BUILD-RESULT-RECORD.
141200     MOVE XS-NAME     TO RES-NAME.
141300     MOVE XS-BRAND    TO RES-BRAND.
141400     IF XS-HAS-PRICE = "Y"
141500        MOVE XS-PRICE-NUM TO RES-PRICE
141600     ELSE
141700        MOVE SPACES TO RES-PRICE.
141800     MOVE XS-DISTANCE TO RES-DISTANCE.
141900     MOVE "Y"         TO RES-IS-OPEN.
142000     MOVE XS-LATITUDE TO RES-LATITUDE.
142100     MOVE XS-LONGITUDE TO RES-LONGITUDE.
142200     PERFORM 0841-BUILD-NEARBY-TEXT THRU 0841-EXIT.
142300     PERFORM 0842-BUILD-WHY-TEXT THRU 0842-EXIT.
142400     MOVE WR-WHY-TEXT    TO RES-WHY.
142500     MOVE WR-NEARBY-TEXT TO RES-NEARBY.
142600 0840-EXIT.
142700     EXIT.
142800
142900 0841-BUILD-NEARBY-TEXT.
143000     MOVE SPACES TO WR-NEARBY-TEXT.
143100     MOVE 1 TO WR-NEARBY-PTR.
143200     IF XS-AMEN-FOOD = "Y"
143300        PERFORM 0843-APPEND-FOOD-LABEL THRU 0843-EXIT.
143400     IF XS-AMEN-STORE = "Y"
143500        PERFORM 0844-APPEND-STORE-LABEL THRU 0844-EXIT.
143600     IF XS-AMEN-RESTROOM = "Y"
143700        PERFORM 0845-APPEND-RESTROOM-LABEL THRU 0845-EXIT.
143800 0841-EXIT.
143900     EXIT.
144000
144100 0843-APPEND-FOOD-LABEL.
144200     IF WR-NEARBY-PTR > 1
144300        STRING ", " DELIMITED BY SIZE
144400               INTO WR-NEARBY-TEXT
144500               WITH POINTER WR-NEARBY-PTR.
144600     STRING "Food options" DELIMITED BY SIZE
144700            INTO WR-NEARBY-TEXT
144800            WITH POINTER WR-NEARBY-PTR.
144900 0843-EXIT.
145000     EXIT.
145100
145200 0844-APPEND-STORE-LABEL.
145300     IF WR-NEARBY-PTR > 1
145400        STRING ", " DELIMITED BY SIZE
145500               INTO WR-NEARBY-TEXT
145600               WITH POINTER WR-NEARBY-PTR.
145700     STRING "Convenience Store" DELIMITED BY SIZE
145800            INTO WR-NEARBY-TEXT
145900            WITH POINTER WR-NEARBY-PTR.
146000 0844-EXIT.
146100     EXIT.
146200
146300 0845-APPEND-RESTROOM-LABEL.
146400     IF WR-NEARBY-PTR > 1
146500        STRING ", " DELIMITED BY SIZE
146600               INTO WR-NEARBY-TEXT
146700               WITH POINTER WR-NEARBY-PTR.
146800     STRING "Restroom" DELIMITED BY SIZE
146900            INTO WR-NEARBY-TEXT
147000            WITH POINTER WR-NEARBY-PTR.
147100 0845-EXIT.
147200     EXIT.
147300
147400*----------------------------------------------------------------
147500*    0842  "WHY" TEXT, ONE TEMPLATE PER MODE (RULE U1-W)
147600*----------------------------------------------------------------
147700 0842-BUILD-WHY-TEXT.
147800     MOVE SPACES TO WR-WHY-TEXT.
147900     IF MODE-EMERGENCY
148000        COMPUTE WR-MAXDIST-EDIT ROUNDED = W-REQ-MAX-DIST
148100        STRING "Open + closest within " DELIMITED BY SIZE
148200               WR-MAXDIST-EDIT          DELIMITED BY SIZE
148300               " mi"                    DELIMITED BY SIZE
148400               INTO WR-WHY-TEXT
148500        GO TO 0842-EXIT.
148600     IF MODE-BUDGET
148700        PERFORM 0846-BUILD-BUDGET-WHY THRU 0846-EXIT
148800        GO TO 0842-EXIT.
148900     PERFORM 0847-BUILD-COMFORT-WHY THRU 0847-EXIT.
149000 0842-EXIT.
149100     EXIT.
149200
149300 0846-BUILD-BUDGET-WHY.
149400     IF USED-BUDGET-FALLBACK AND W-REQ-BUDGET-CAP > ZERO
149500        MOVE W-REQ-BUDGET-CAP TO WR-CAP-EDIT
149600        STRING "No stations under budget cap; showing "
149700                  DELIMITED BY SIZE
149800               "closest alternatives near $"
149900                  DELIMITED BY SIZE
150000               WR-CAP-EDIT DELIMITED BY SIZE
150100               INTO WR-WHY-TEXT
150200        GO TO 0846-EXIT.
150300     IF W-REQ-BUDGET-CAP > ZERO
150400        MOVE W-REQ-BUDGET-CAP TO WR-CAP-EDIT
150500        STRING "Under $" DELIMITED BY SIZE
150600               WR-CAP-EDIT DELIMITED BY SIZE
150700               " cap and among cheapest" DELIMITED BY SIZE
150800               INTO WR-WHY-TEXT
150900        GO TO 0846-EXIT.
151000     MOVE "Among cheapest with reasonable distance"
151100                                       TO WR-WHY-TEXT.
151200 0846-EXIT.
151300     EXIT.
151400
151500*----------------------------------------------------------------
151600*    0847  COMFORT-MODE "WHY" TEXT - LIST MATCHED AMENITY KEYS
151700*----------------------------------------------------------------
151800 0847-BUILD-COMFORT-WHY.
151900     IF XS-AMEN-SCORE = ZERO
152000        MOVE "Open, comfortable stop with decent distance"
152100                                       TO WR-WHY-TEXT
152200        GO TO 0847-EXIT.
152300     MOVE SPACES TO WR-WHY-TEXT.
152400     MOVE 1 TO WR-WHY-PTR.
152500     MOVE "N" TO W-WROTE-KEY.
152600     STRING "Matches amenities: " DELIMITED BY SIZE
152700            INTO WR-WHY-TEXT
152800            WITH POINTER WR-WHY-PTR.
152900     IF WANT-FOOD AND XS-AMEN-FOOD = "Y"
153000        PERFORM 0849-APPEND-KEY-FOOD THRU 0849-EXIT.
153100     IF WANT-RESTROOM AND XS-AMEN-RESTROOM = "Y"
153200        PERFORM 0853-APPEND-KEY-RESTROOM THRU 0853-EXIT.
153300     IF WANT-STORE AND XS-AMEN-STORE = "Y"
153400        PERFORM 0854-APPEND-KEY-STORE THRU 0854-EXIT.
153500     STRING ", open, good nearby" DELIMITED BY SIZE
153600            INTO WR-WHY-TEXT
153700            WITH POINTER WR-WHY-PTR.
153800 0847-EXIT.
153900     EXIT.
154000
154100 0849-APPEND-KEY-FOOD.
154200     IF W-WROTE-KEY = "Y"
154300        STRING "+" DELIMITED BY SIZE INTO WR-WHY-TEXT
154400               WITH POINTER WR-WHY-PTR.
154500     STRING "food" DELIMITED BY SIZE INTO WR-WHY-TEXT
154600            WITH POINTER WR-WHY-PTR.
154700     MOVE "Y" TO W-WROTE-KEY.
154800 0849-EXIT.
154900     EXIT.
155000
155100 0853-APPEND-KEY-RESTROOM.
155200     IF W-WROTE-KEY = "Y"
155300        STRING "+" DELIMITED BY SIZE INTO WR-WHY-TEXT
155400               WITH POINTER WR-WHY-PTR.
155500     STRING "restroom" DELIMITED BY SIZE INTO WR-WHY-TEXT
155600            WITH POINTER WR-WHY-PTR.
155700     MOVE "Y" TO W-WROTE-KEY.
155800 0853-EXIT.
155900     EXIT.
156000
156100 0854-APPEND-KEY-STORE.
156200     IF W-WROTE-KEY = "Y"
156300        STRING "+" DELIMITED BY SIZE INTO WR-WHY-TEXT
156400               WITH POINTER WR-WHY-PTR.
156500     STRING "convenienceStore" DELIMITED BY SIZE INTO WR-WHY-TEXT
156600            WITH POINTER WR-WHY-PTR.
156700     MOVE "Y" TO W-WROTE-KEY.
156800 0854-EXIT.
156900     EXIT.
157000
157100*----------------------------------------------------------------
157200*    0860  SUFFIX THE STATION ID ON A DISPLAY COLLISION (STEP 11)
157300*----------------------------------------------------------------
157400 0860-ASSIGN-UNIQUE-ID.
157500     MOVE XS-ID TO WR-BASE-ID.
157600     IF WR-BASE-ID = SPACES
157700        MOVE "STATION" TO WR-BASE-ID.
157800     MOVE ZERO TO WR-SUFFIX-NUM.
157900     PERFORM 0861-FIND-OUTPUT-ID-SLOT THRU 0861-EXIT
158000         VARYING OUTID-IDX FROM 1 BY 1
158100         UNTIL OUTID-IDX > OUTPUT-ID-COUNT
158200            OR WR-SUFFIX-NUM > ZERO.
158300     IF WR-SUFFIX-NUM > ZERO
158400        GO TO 0862-BUILD-FINAL-ID.
158500     IF OUTPUT-ID-COUNT < 999
158600        ADD 1 TO OUTPUT-ID-COUNT
158700        MOVE WR-BASE-ID TO OUTPUT-ID-BASE (OUTPUT-ID-COUNT)
158800        MOVE 1          TO OUTPUT-ID-REPEATS (OUTPUT-ID-COUNT).
158900     MOVE WR-BASE-ID TO WR-FINAL-ID.
159000     GO TO 0860-EXIT.
159100 0862-BUILD-FINAL-ID.
159200     MOVE ZERO TO WR-SUFFIX-H WR-SUFFIX-T WR-SUFFIX-U.
159300     DIVIDE WR-SUFFIX-NUM BY 100 GIVING WR-SUFFIX-H
159400            REMAINDER WR-SUFFIX-REM.
159500     DIVIDE WR-SUFFIX-REM BY 10 GIVING WR-SUFFIX-T
159600            REMAINDER WR-SUFFIX-U.
159700     MOVE SPACES TO WR-SUFFIX-TEXT.
159800     MOVE 1 TO WR-SUFFIX-PTR.
159900     IF WR-SUFFIX-H > ZERO
160000        MOVE WR-SUFFIX-H TO WR-SUFFIX-DIGIT
160100        STRING WR-SUFFIX-DIGIT DELIMITED BY SIZE
160200               INTO WR-SUFFIX-TEXT WITH POINTER WR-SUFFIX-PTR.
160300     IF WR-SUFFIX-H > ZERO OR WR-SUFFIX-T > ZERO
160400        MOVE WR-SUFFIX-T TO WR-SUFFIX-DIGIT
160500        STRING WR-SUFFIX-DIGIT DELIMITED BY SIZE
160600               INTO WR-SUFFIX-TEXT WITH POINTER WR-SUFFIX-PTR.
160700     MOVE WR-SUFFIX-U TO WR-SUFFIX-DIGIT.
160800     STRING WR-SUFFIX-DIGIT DELIMITED BY SIZE
160900            INTO WR-SUFFIX-TEXT WITH POINTER WR-SUFFIX-PTR.
161000     STRING WR-BASE-ID   DELIMITED BY SPACE
161100            "-"          DELIMITED BY SIZE
161200            WR-SUFFIX-TEXT DELIMITED BY SPACE
161300            INTO WR-FINAL-ID.
161400 0860-EXIT.
161500     EXIT.
161600
161700 0861-FIND-OUTPUT-ID-SLOT.
161800     IF OUTPUT-ID-BASE (OUTID-IDX) NOT = WR-BASE-ID
161900        GO TO 0861-EXIT.
162000     ADD 1 TO OUTPUT-ID-REPEATS (OUTID-IDX).
162100     MOVE OUTPUT-ID-REPEATS (OUTID-IDX) TO WR-SUFFIX-NUM.
162200 0861-EXIT.
162300     EXIT.
162400
162500*----------------------------------------------------------------
162600*    0900  CLOSE WHATEVER THE MAIN LINE LEFT OPEN
162700*----------------------------------------------------------------
162800 0900-CLOSE-FILES.
162900     CLOSE RESULT-FILE.
163000 0900-EXIT.
163100     EXIT.
163200
163300     COPY "PLCNTRLT.CBL".
